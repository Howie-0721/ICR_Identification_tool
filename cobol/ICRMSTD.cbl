000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ICRMSTD.
000400 AUTHOR. R HATANO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/97.
000700 DATE-COMPILED. 04/02/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          U2 STANDARD MERGE - ARC AND HEALTH DOCUMENT TYPES.
001300*
001400*          SELECTS THE NEWEST N RECOGNIZED DOCUMENTS (N = THE
001500*          NUMBER OF ANSWER-KEY ROWS), CHECKS THE FILE-NAME SET
001600*          AGAINST THE ANSWER KEY, JOINS EACH SELECTED DOCUMENT
001700*          TO ITS EXTRACTION DETAIL ROW, AND BUILDS THE IN-MEMORY
001800*          MERGE TABLE THAT ICRSCOR GRADES.  ON A NO-ANSWER RUN
001900*          EVERY DOCUMENT IS MERGED (NO LATEST-N CUT, NO FILE-
002000*          SET CHECK) AND THIS PROGRAM WRITES THE RESULT FILE
002100*          ITSELF, UNGRADED.
002200*
002300*          CALLED FROM ICRDRIV.
002400*
002500******************************************************************
002600*
002700         INPUT FILE   (MASTER)   -   ICRDOCMS
002800         INPUT FILE   (DETAIL)   -   ICRDOCDT
002900         OUTPUT FILE             -   ICRRSLT  (NO-ANSWER RUN ONLY)
003000         DUMP FILE               -   SYSOUT
003100*
003200******************************************************************
003300* CHANGE LOG
003400*   04/02/97  RH  12440  ORIGINAL - PILOT BATCH, ARC ONLY.         RH12440
003500*   06/18/97  RH  12502  ADDED HEALTH DOCUMENT TYPE - SAME EIGHT-  RH12502
003600*                        SLOT DETAIL RECORD, FEWER FIELDS USED.    RH12502
003700*   02/11/99  TGD 13205  FILE-SET MISMATCH ABENDS WITH BOTH       TGD13205
003800*                        MISSING-NAME LISTS NOW LOGGED TO SYSOUT  TGD13205
003900*                        (SEE FILMTCH) INSTEAD OF A COUNT ONLY.   TGD13205
004000*   07/14/99  TGD 13288  NO-ANSWER ("DRY RUN") PATH ADDED -       TGD13288
004100*                        WRITES RESULT FILE DIRECTLY, UNGRADED,   TGD13288
004200*                        NO LATEST-N CUT, FOR OPERATIONS          TGD13288
004300*                        SPOT-CHECKS BEFORE THE ANSWER KEY IS     TGD13288
004400*                        READY.                                   TGD13288
004500*   05/06/02  TGD 13390  MERGE-TABLE NOW CARRIES THE MATCHED      TGD13390
004600*                        ANSWER ROW IN-LINE SO ICRSCOR NO LONGER  TGD13390
004700*                        RE-OPENS THE ANSWER FILE.                TGD13390
004710*   08/19/03  TGD 13450  WS-SELECTED-COUNT NOW HAS A RAW-BYTE     TGD13450
004720*                        OVERLAY FOR THE ABEND DUMP DISPLAY.      TGD13450
004730*   11/04/03  TGD 13480  WS-MISSING-ON-ANS-SIDE GETS A RAW-BYTE   TGD13480
004740*                        OVERLAY AND WS-DATE GETS A YY/MM/DD      TGD13480
004750*                        BREAKDOWN VIEW, SAME REASON AS 13450.    TGD13480
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT ICRDOCMS
006400     ASSIGN TO UT-S-ICRDOCMS
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT ICRDOCDT
006900     ASSIGN TO UT-S-ICRDOCDT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT ICRRSLT
007400     ASSIGN TO UT-S-ICRRSLT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800****** ONE LINE PER RECOGNIZED DOCUMENT - THIS RUN'S TYPE ONLY
008900 FD  ICRDOCMS
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 515 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS ICRDOCMS-REC.
009500 01  ICRDOCMS-REC.
009600     05  IM-DOC-UUID             PIC X(36).
009700     05  IM-FILE-NAME            PIC X(40).
009800     05  IM-DOC-TYPE             PIC X(20).
009900     05  IM-CREATED-TS           PIC X(19).
010000     05  IM-LLM-PAYLOAD          PIC X(400).
010100
010200****** ONE LINE PER DOCUMENT - EXTRACTED FIELD VALUES
010300 FD  ICRDOCDT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 280 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS ICRDOCDT-REC.
010900 01  ICRDOCDT-REC.
011000     05  ID-DOC-UUID             PIC X(36).
011100     05  ID-FIELD-VAL            PIC X(30) OCCURS 8 TIMES.
011200     05  FILLER                  PIC X(04).
011300
011400****** UNGRADED RESULT FILE - NO-ANSWER RUN ONLY
011500 FD  ICRRSLT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 492 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS ICRRSLT-REC.
012100 01  ICRRSLT-REC.
012200     05  IR-DOC-UUID             PIC X(36).
012300     05  IR-FILE-NAME            PIC X(40).
012400     05  IR-TYPE-VALUE           PIC X(20).
012500     05  IR-FIELD                PIC X(45) OCCURS 8 TIMES.
012600     05  IR-GRADE                PIC X(04) OCCURS 8 TIMES.
012700     05  IR-ROW-VERDICT          PIC X(04).
012800
012900 WORKING-STORAGE SECTION.
013000 01  FILE-STATUS-CODES.
013100     05  OFCODE                  PIC X(02).
013200         88  CODE-GOOD           VALUE "00".
013300
013400 01  FLAGS-AND-SWITCHES.
013500     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
013600         88  NO-MORE-MASTER      VALUE "N".
013700     05  MORE-DETAIL-SW          PIC X(01) VALUE "Y".
013800         88  NO-MORE-DETAIL      VALUE "N".
013900     05  DETAIL-FOUND-SW         PIC X(01).
014000         88  DETAIL-WAS-FOUND    VALUE "Y".
014100     05  ANSWER-FOUND-SW         PIC X(01).
014200         88  ANSWER-WAS-FOUND    VALUE "Y".
014300
014400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014500     05  WS-SELECTED-COUNT       PIC 9(04) COMP.
014510     05  WS-SELECTED-COUNT-RAW REDEFINES WS-SELECTED-COUNT
014520                                 PIC X(02).
014600     05  WS-SUB                  PIC 9(04) COMP.
014700     05  WS-FLD-SUB              PIC 9(02) COMP.
014800     05  WS-PARA-SUB             PIC 9(04) COMP.
014900     05  WS-OUTER-IDX            PIC 9(04) COMP.
015000     05  WS-INNER-IDX            PIC 9(04) COMP.
015100     05  WS-LAST-IDX             PIC 9(04) COMP.
015200     05  WS-SWAPPED-SW           PIC X(01).
015300         88  WS-A-SWAP-WAS-MADE  VALUE "Y".
015400
015500 01  WS-HOLD-MERGE-ROW.
015600     05  WS-HOLD-DOC-UUID        PIC X(36).
015700     05  WS-HOLD-FILE-NAME       PIC X(40).
015800     05  WS-HOLD-TYPE-VALUE      PIC X(20).
015900     05  WS-HOLD-FIELD           PIC X(45) OCCURS 8 TIMES.
016000     05  WS-HOLD-ANS-FIELD       PIC X(30) OCCURS 8 TIMES.
016100     05  WS-HOLD-HAS-ANSWER      PIC X(01).
016200     05  WS-HOLD-ITEM-SEQ        PIC 9(02) COMP.
016300     05  FILLER                  PIC X(03).
016400
016500 01  WS-FILE-MATCH-AREA.
016600     05  WS-MASTER-NAME-TABLE.
016700         10  WS-MASTER-NAME OCCURS 2000 TIMES PIC X(40).
016800     05  WS-MASTER-NAME-CNT      PIC 9(04) COMP.
016900     05  WS-ANSWER-NAME-TABLE.
017000         10  WS-ANSWER-NAME OCCURS 2000 TIMES PIC X(40).
017100     05  WS-ANSWER-NAME-CNT      PIC 9(04) COMP.
017200     05  WS-MISSING-ON-ANS-SIDE  PIC 9(04) COMP.
017205     05  WS-MISSING-ANS-SIDE-RAW REDEFINES WS-MISSING-ON-ANS-SIDE
017206                                 PIC X(02).
017210     05  WS-MISSING-ANS-NAME-TABLE.
017220         10  WS-MISSING-ANS-NAME OCCURS 2000 TIMES PIC X(40).
017300     05  WS-MISSING-ON-MST-SIDE  PIC 9(04) COMP.
017310     05  WS-MISSING-MST-NAME-TABLE.
017320         10  WS-MISSING-MST-NAME OCCURS 2000 TIMES PIC X(40).
017400     05  WS-SETS-MATCH           PIC X(01).
017500         88  WS-SETS-ARE-EQUAL   VALUE "Y".
017600
017700 01  WS-DATE                     PIC 9(06).
017710 01  WS-DATE-X REDEFINES WS-DATE.
017720     05  WS-DATE-YY              PIC 9(02).
017730     05  WS-DATE-MM              PIC 9(02).
017740     05  WS-DATE-DD              PIC 9(02).
017800 77  RETURN-CD-LOCAL             PIC S9(04) COMP.
017900
018000 COPY ICRABEND.
018100
018200 LINKAGE SECTION.
018300 COPY ICRDOCMS.
018400 COPY ICRDOCDT.
018500 COPY ICRANSWR.
018600 COPY ICRMERGE.
018700
018800 01  MS-DOC-TYPE-PARM            PIC X(20).
018900 01  MS-RUN-MODE-PARM            PIC X(01).
019000     88  MS-ANSWERED-RUN         VALUE "A".
019100     88  MS-NO-ANSWER-RUN        VALUE "N".
019200
019300 01  RETURN-CD                   PIC S9(04) COMP.
019400
019500 PROCEDURE DIVISION USING DOC-MASTER-TABLE, DOC-MASTER-TABLE-CNT,
019600                           DOC-DETAIL-TABLE, DOC-DETAIL-TABLE-CNT,
019700                           ANSWER-TABLE, ANSWER-TABLE-CNT,
019800                           MERGE-TABLE, MERGE-TABLE-CNT,
019900                           MS-DOC-TYPE-PARM, MS-RUN-MODE-PARM,
020000                           RETURN-CD.
020100
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020300     PERFORM 100-LOAD-MASTER-FILE THRU 100-EXIT.
020400     PERFORM 200-LOAD-DETAIL-FILE THRU 200-EXIT.
020500
020600     IF MS-ANSWERED-RUN
020700         PERFORM 300-SELECT-LATEST-N THRU 300-EXIT
020800         PERFORM 400-VALIDATE-FILE-SET THRU 400-EXIT
020900     ELSE
021000         PERFORM 450-SELECT-ALL THRU 450-EXIT.
021100
021200     PERFORM 500-BUILD-MERGE-ROWS THRU 500-EXIT.
021300     PERFORM 600-SORT-MERGE-ROWS THRU 600-EXIT.
021400
021500     IF MS-NO-ANSWER-RUN
021600         PERFORM 700-WRITE-RESULT-FILE THRU 700-EXIT.
021700
021800     PERFORM 999-CLEANUP THRU 999-EXIT.
021900     MOVE ZERO TO RETURN-CD.
022000     GOBACK.
022100
022200 000-HOUSEKEEPING.
022300     DISPLAY "******** BEGIN STEP ICRMSTD ********".
022400     ACCEPT WS-DATE FROM DATE.
022500     MOVE 0 TO DOC-MASTER-TABLE-CNT.
022600     MOVE 0 TO DOC-DETAIL-TABLE-CNT.
022700     MOVE 0 TO MERGE-TABLE-CNT.
022800     OPEN OUTPUT SYSOUT.
022900     OPEN INPUT ICRDOCMS.
023000     OPEN INPUT ICRDOCDT.
023100 000-EXIT.
023200     EXIT.
023300
023400 100-LOAD-MASTER-FILE.
023500     READ ICRDOCMS INTO ICRDOCMS-REC
023600         AT END MOVE "N" TO MORE-MASTER-SW
023700         GO TO 100-EXIT
023800     END-READ.
023900     IF DOC-MASTER-TABLE-CNT < 2000
024000         ADD +1 TO DOC-MASTER-TABLE-CNT
024100         MOVE IM-DOC-UUID  TO DT-DOC-UUID(DOC-MASTER-TABLE-CNT)
024200         MOVE IM-FILE-NAME TO DT-FILE-NAME(DOC-MASTER-TABLE-CNT)
024300         MOVE IM-DOC-TYPE  TO DT-DOC-TYPE(DOC-MASTER-TABLE-CNT)
024400         MOVE IM-CREATED-TS TO
024500              DT-CREATED-TS(DOC-MASTER-TABLE-CNT)
024600         MOVE IM-LLM-PAYLOAD TO
024700              DT-LLM-PAYLOAD(DOC-MASTER-TABLE-CNT).
024800     PERFORM 100-LOAD-MASTER-FILE THRU 100-EXIT.
024900 100-EXIT.
025000     EXIT.
025100
025200 200-LOAD-DETAIL-FILE.
025300     READ ICRDOCDT INTO ICRDOCDT-REC
025400         AT END MOVE "N" TO MORE-DETAIL-SW
025500         GO TO 200-EXIT
025600     END-READ.
025700     IF DOC-DETAIL-TABLE-CNT < 2000
025800         ADD +1 TO DOC-DETAIL-TABLE-CNT
025900         MOVE ID-DOC-UUID TO DX-DOC-UUID(DOC-DETAIL-TABLE-CNT)
026000         PERFORM 210-MOVE-ONE-DETAIL-FIELD THRU 210-EXIT
026100             VARYING WS-FLD-SUB FROM 1 BY 1
026200             UNTIL WS-FLD-SUB > 8.
026300     PERFORM 200-LOAD-DETAIL-FILE THRU 200-EXIT.
026400 200-EXIT.
026500     EXIT.
026600
026700 210-MOVE-ONE-DETAIL-FIELD.
026800     MOVE ID-FIELD-VAL(WS-FLD-SUB) TO
026900          DX-FIELD-VAL(DOC-DETAIL-TABLE-CNT WS-FLD-SUB).
027000 210-EXIT.
027100     EXIT.
027200
027300 300-SELECT-LATEST-N.
027400*    SORT THE WHOLE MASTER TABLE DESCENDING BY CREATED-TS, THEN
027500*    KEEP ONLY THE FIRST N (N = ANSWER-TABLE-CNT).
027600     CALL "TSORDER" USING DOC-MASTER-TABLE, DOC-MASTER-TABLE-CNT,
027700                           RETURN-CD-LOCAL.
027800     MOVE ANSWER-TABLE-CNT TO WS-SELECTED-COUNT.
027900     IF WS-SELECTED-COUNT > DOC-MASTER-TABLE-CNT
028000         MOVE DOC-MASTER-TABLE-CNT TO WS-SELECTED-COUNT.
028100 300-EXIT.
028200     EXIT.
028300
028400 400-VALIDATE-FILE-SET.
028500     MOVE WS-SELECTED-COUNT TO WS-MASTER-NAME-CNT.
028600     PERFORM 405-MOVE-ONE-MASTER-NAME THRU 405-EXIT
028700         VARYING WS-SUB FROM 1 BY 1
028800         UNTIL WS-SUB > WS-SELECTED-COUNT.
028900
029000     MOVE ANSWER-TABLE-CNT TO WS-ANSWER-NAME-CNT.
029100     PERFORM 406-MOVE-ONE-ANSWER-NAME THRU 406-EXIT
029200         VARYING WS-SUB FROM 1 BY 1
029300         UNTIL WS-SUB > ANSWER-TABLE-CNT.
029400
029500     CALL "FILMTCH" USING WS-MASTER-NAME-TABLE,
029600                           WS-MASTER-NAME-CNT,
029700                           WS-ANSWER-NAME-TABLE,
029800                           WS-ANSWER-NAME-CNT,
029900                           WS-MISSING-ON-ANS-SIDE,
029910                           WS-MISSING-ANS-NAME-TABLE,
030000                           WS-MISSING-ON-MST-SIDE,
030010                           WS-MISSING-MST-NAME-TABLE,
030100                           WS-SETS-MATCH, RETURN-CD-LOCAL.
030200
030300     IF NOT WS-SETS-ARE-EQUAL
030400         MOVE "FILE-NAME SET MISMATCH VS ANSWER KEY" TO
030500              ABEND-REASON
030600         MOVE WS-MISSING-ON-ANS-SIDE TO EXPECTED-VAL
030700         MOVE WS-MISSING-ON-MST-SIDE TO ACTUAL-VAL
030800         DISPLAY "** MISSING ON ANSWER SIDE **"
030900         DISPLAY WS-MISSING-ON-ANS-SIDE
030910         PERFORM 407-LIST-ANS-MISSING THRU 407-EXIT
030920             VARYING WS-SUB FROM 1 BY 1
030930             UNTIL WS-SUB > WS-MISSING-ON-ANS-SIDE
031000         DISPLAY "** MISSING ON MASTER SIDE **"
031100         DISPLAY WS-MISSING-ON-MST-SIDE
031110         PERFORM 408-LIST-MST-MISSING THRU 408-EXIT
031120             VARYING WS-SUB FROM 1 BY 1
031130             UNTIL WS-SUB > WS-MISSING-ON-MST-SIDE
031200         GO TO 1000-ABEND-RTN.
031300 400-EXIT.
031400     EXIT.
031410
031420 407-LIST-ANS-MISSING.
031430     DISPLAY WS-MISSING-ANS-NAME(WS-SUB).
031440 407-EXIT.
031450     EXIT.
031460
031470 408-LIST-MST-MISSING.
031480     DISPLAY WS-MISSING-MST-NAME(WS-SUB).
031490 408-EXIT.
031500     EXIT.
031500
031600 405-MOVE-ONE-MASTER-NAME.
031700     MOVE DT-FILE-NAME(WS-SUB) TO WS-MASTER-NAME(WS-SUB).
031800 405-EXIT.
031900     EXIT.
032000
032100 406-MOVE-ONE-ANSWER-NAME.
032200     MOVE AT-FILE-NAME(WS-SUB) TO WS-ANSWER-NAME(WS-SUB).
032300 406-EXIT.
032400     EXIT.
032500
032600 450-SELECT-ALL.
032700*    NO-ANSWER RUN - EVERY MASTER RECORD IS MERGED, NO CUT.
032800     MOVE DOC-MASTER-TABLE-CNT TO WS-SELECTED-COUNT.
032900 450-EXIT.
033000     EXIT.
033100
033200 500-BUILD-MERGE-ROWS.
033300     PERFORM 510-BUILD-ONE-ROW THRU 510-EXIT
033400         VARYING WS-SUB FROM 1 BY 1
033500         UNTIL WS-SUB > WS-SELECTED-COUNT.
033600 500-EXIT.
033700     EXIT.
033800
033900 510-BUILD-ONE-ROW.
034000     ADD +1 TO MERGE-TABLE-CNT.
034100     IF MS-ANSWERED-RUN
034200         MOVE DT-DOC-UUID(WS-SUB) TO MT-DOC-UUID(MERGE-TABLE-CNT)
034300     ELSE
034400         MOVE SPACES TO MT-DOC-UUID(MERGE-TABLE-CNT).
034500     MOVE DT-FILE-NAME(WS-SUB) TO MT-FILE-NAME(MERGE-TABLE-CNT).
034600     MOVE DT-DOC-TYPE(WS-SUB)  TO MT-TYPE-VALUE(MERGE-TABLE-CNT).
034700     MOVE 0 TO MT-ITEM-SEQ(MERGE-TABLE-CNT).
034800     MOVE "N" TO MT-HAS-ANSWER(MERGE-TABLE-CNT).
034900
035000     PERFORM 520-FIND-DETAIL-ROW THRU 520-EXIT.
035100     IF DETAIL-WAS-FOUND
035200         PERFORM 525-MOVE-ONE-DETAIL-FIELD THRU 525-EXIT
035300             VARYING WS-FLD-SUB FROM 1 BY 1
035400             UNTIL WS-FLD-SUB > 8
035500     ELSE
035600         PERFORM 526-BLANK-ONE-FIELD THRU 526-EXIT
035700             VARYING WS-FLD-SUB FROM 1 BY 1
035800             UNTIL WS-FLD-SUB > 8.
035900
036000     MOVE SPACES TO MT-ANS-FIELD(MERGE-TABLE-CNT 1)
036100                    MT-ANS-FIELD(MERGE-TABLE-CNT 2)
036200                    MT-ANS-FIELD(MERGE-TABLE-CNT 3)
036300                    MT-ANS-FIELD(MERGE-TABLE-CNT 4)
036400                    MT-ANS-FIELD(MERGE-TABLE-CNT 5)
036500                    MT-ANS-FIELD(MERGE-TABLE-CNT 6)
036600                    MT-ANS-FIELD(MERGE-TABLE-CNT 7)
036700                    MT-ANS-FIELD(MERGE-TABLE-CNT 8).
036800
036900*    GRADE-n AND ROW-VERDICT STAY SPACES HERE - ICRSCOR FILLS
037000*    THEM IN ON THE ANSWERED RUN.  NOT USED ON A NO-ANSWER RUN.
037100     MOVE SPACES TO MT-GRADE(MERGE-TABLE-CNT 1)
037200                    MT-GRADE(MERGE-TABLE-CNT 2)
037300                    MT-GRADE(MERGE-TABLE-CNT 3)
037400                    MT-GRADE(MERGE-TABLE-CNT 4)
037500                    MT-GRADE(MERGE-TABLE-CNT 5)
037600                    MT-GRADE(MERGE-TABLE-CNT 6)
037700                    MT-GRADE(MERGE-TABLE-CNT 7)
037800                    MT-GRADE(MERGE-TABLE-CNT 8).
037900     MOVE SPACES TO MT-ROW-VERDICT(MERGE-TABLE-CNT).
038000
038100     IF MS-ANSWERED-RUN
038200         PERFORM 530-FIND-ANSWER-ROW THRU 530-EXIT.
038300 510-EXIT.
038400     EXIT.
038500
038600 525-MOVE-ONE-DETAIL-FIELD.
038700     MOVE DX-FIELD-VAL(WS-PARA-SUB WS-FLD-SUB) TO
038800          MT-FIELD(MERGE-TABLE-CNT WS-FLD-SUB).
038900 525-EXIT.
039000     EXIT.
039100
039200 526-BLANK-ONE-FIELD.
039300     MOVE SPACES TO
039400          MT-FIELD(MERGE-TABLE-CNT WS-FLD-SUB).
039500 526-EXIT.
039600     EXIT.
039700
039800 520-FIND-DETAIL-ROW.
039900*    LINEAR SEARCH - DETAIL TABLE IS AT MOST A FEW THOUSAND ROWS.
040000     MOVE "N" TO DETAIL-FOUND-SW.
040100     PERFORM 522-CHECK-ONE-DETAIL-ROW THRU 522-EXIT
040200         VARYING WS-PARA-SUB FROM 1 BY 1
040300         UNTIL WS-PARA-SUB > DOC-DETAIL-TABLE-CNT
040400            OR DETAIL-WAS-FOUND.
040500     IF DETAIL-WAS-FOUND
040600         SUBTRACT 1 FROM WS-PARA-SUB.
040700 520-EXIT.
040800     EXIT.
040900
041000 522-CHECK-ONE-DETAIL-ROW.
041100     IF DX-DOC-UUID(WS-PARA-SUB) = DT-DOC-UUID(WS-SUB)
041200         MOVE "Y" TO DETAIL-FOUND-SW
041300     END-IF.
041400 522-EXIT.
041500     EXIT.
041600
041700 530-FIND-ANSWER-ROW.
041800     MOVE "N" TO ANSWER-FOUND-SW.
041900     PERFORM 532-CHECK-ONE-ANSWER-ROW THRU 532-EXIT
042000         VARYING WS-PARA-SUB FROM 1 BY 1
042100         UNTIL WS-PARA-SUB > ANSWER-TABLE-CNT
042200            OR ANSWER-WAS-FOUND.
042300     IF ANSWER-WAS-FOUND
042400         SUBTRACT 1 FROM WS-PARA-SUB
042500         MOVE "Y" TO MT-HAS-ANSWER(MERGE-TABLE-CNT)
042600         PERFORM 535-MOVE-ONE-ANSWER-FIELD THRU 535-EXIT
042700             VARYING WS-FLD-SUB FROM 1 BY 1
042800             UNTIL WS-FLD-SUB > 8.
042900 530-EXIT.
043000     EXIT.
043100
043200 532-CHECK-ONE-ANSWER-ROW.
043300     IF AT-FILE-NAME(WS-PARA-SUB) = DT-FILE-NAME(WS-SUB)
043400         MOVE "Y" TO ANSWER-FOUND-SW
043500     END-IF.
043600 532-EXIT.
043700     EXIT.
043800
043900 535-MOVE-ONE-ANSWER-FIELD.
044000     MOVE AT-ANS-VAL(WS-PARA-SUB WS-FLD-SUB) TO
044100          MT-ANS-FIELD(MERGE-TABLE-CNT WS-FLD-SUB).
044200 535-EXIT.
044300     EXIT.
044400
044500 600-SORT-MERGE-ROWS.
044600*    ASCENDING BUBBLE SORT BY FILE-NAME (U2 STEP 6).
044700     MOVE MERGE-TABLE-CNT TO WS-LAST-IDX.
044800     IF WS-LAST-IDX > 1
044900         PERFORM 610-BUBBLE-PASS THRU 610-EXIT
045000             VARYING WS-OUTER-IDX FROM 1 BY 1
045100             UNTIL WS-OUTER-IDX >= WS-LAST-IDX
045200                OR NOT WS-A-SWAP-WAS-MADE.
045300 600-EXIT.
045400     EXIT.
045500
045600 610-BUBBLE-PASS.
045700     MOVE "N" TO WS-SWAPPED-SW.
045800     PERFORM 620-COMPARE-PAIR THRU 620-EXIT
045900         VARYING WS-INNER-IDX FROM 1 BY 1
046000         UNTIL WS-INNER-IDX > WS-LAST-IDX - WS-OUTER-IDX.
046100 610-EXIT.
046200     EXIT.
046300
046400 620-COMPARE-PAIR.
046500*    ADJACENT-PAIR COMPARE - ROW AT WS-INNER-IDX AGAINST THE ROW
046600*    RIGHT AFTER IT.  ASCENDING ORDER BY FILE-NAME.
046700     IF MT-FILE-NAME(WS-INNER-IDX) >
046800           MT-FILE-NAME(WS-INNER-IDX + 1)
046900         MOVE MERGE-TAB-ROW(WS-INNER-IDX)     TO WS-HOLD-MERGE-ROW
047000         MOVE MERGE-TAB-ROW(WS-INNER-IDX + 1) TO
047100              MERGE-TAB-ROW(WS-INNER-IDX)
047200         MOVE WS-HOLD-MERGE-ROW TO MERGE-TAB-ROW(WS-INNER-IDX + 1)
047300         MOVE "Y" TO WS-SWAPPED-SW.
047400 620-EXIT.
047500     EXIT.
047600
047700 700-WRITE-RESULT-FILE.
047800     OPEN OUTPUT ICRRSLT.
047900     PERFORM 710-WRITE-ONE-ROW THRU 710-EXIT
048000         VARYING WS-SUB FROM 1 BY 1
048100         UNTIL WS-SUB > MERGE-TABLE-CNT.
048200     CLOSE ICRRSLT.
048300 700-EXIT.
048400     EXIT.
048500
048600 710-WRITE-ONE-ROW.
048700     MOVE SPACES TO IR-DOC-UUID.
048800     MOVE MT-FILE-NAME(WS-SUB)   TO IR-FILE-NAME.
048900     MOVE MT-TYPE-VALUE(WS-SUB)  TO IR-TYPE-VALUE.
049000     PERFORM 715-MOVE-ONE-RESULT-FIELD THRU 715-EXIT
049100         VARYING WS-FLD-SUB FROM 1 BY 1
049200         UNTIL WS-FLD-SUB > 8.
049300     MOVE SPACES TO IR-ROW-VERDICT.
049400     WRITE ICRRSLT-REC.
049500 710-EXIT.
049600     EXIT.
049700
049800 715-MOVE-ONE-RESULT-FIELD.
049900     MOVE MT-FIELD(WS-SUB WS-FLD-SUB) TO
050000          IR-FIELD(WS-FLD-SUB).
050100     MOVE SPACES TO IR-GRADE(WS-FLD-SUB).
050200 715-EXIT.
050300     EXIT.
050400
050500 999-CLEANUP.
050600     CLOSE ICRDOCMS, ICRDOCDT, SYSOUT.
050700     DISPLAY "** MASTER RECORDS READ **".
050800     DISPLAY DOC-MASTER-TABLE-CNT.
050900     DISPLAY "** DETAIL RECORDS READ **".
051000     DISPLAY DOC-DETAIL-TABLE-CNT.
051100     DISPLAY "** MERGE ROWS BUILT **".
051200     DISPLAY MERGE-TABLE-CNT.
051300     DISPLAY "******** NORMAL END OF STEP ICRMSTD ********".
051400 999-EXIT.
051500     EXIT.
051600
051700 1000-ABEND-RTN.
051800     WRITE SYSOUT-REC FROM ABEND-REC.
051900     CLOSE ICRDOCMS, ICRDOCDT, SYSOUT.
052000     DISPLAY "*** ABNORMAL END OF STEP - ICRMSTD ***".
052100     DIVIDE ZERO-VAL INTO ONE-VAL.
