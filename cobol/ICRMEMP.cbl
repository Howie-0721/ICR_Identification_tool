000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ICRMEMP.
000400 AUTHOR. R HATANO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/11/97.
000700 DATE-COMPILED. 08/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          U3 EMPLOYMENT MERGE.  SAME LATEST-N SELECTION AND FILE-
001300*          SET CHECK AS ICRMSTD, BUT THE DETAIL COMES FROM THE
001400*          LLM-PAYLOAD CARRIED ON THE MASTER RECORD ITSELF (NO
001500*          DOC-DETAIL FILE FOR THIS DOCUMENT TYPE) AND EACH
001600*          DOCUMENT EXPLODES INTO ONE MERGE ROW PER WORK-PERMIT
001700*          ITEM.  ANSWER ROWS MAY ARRIVE ONE-PER-ITEM OR, WHEN A
001800*          SHOP CLERK KEYED THE WHOLE PERMIT ON ONE LINE, AS A
001900*          SINGLE ROW WITH COMMA LISTS IN THE ITEM COLUMNS -
002000*          BOTH FORMS ARE ACCEPTED.
002100*
002200*          CALLED FROM ICRDRIV.
002300*
002400******************************************************************
002500*
002600         INPUT FILE   (MASTER)   -   ICRDOCMS
002700         OUTPUT FILE             -   ICRRSLT  (NO-ANSWER RUN ONLY)
002800         DUMP FILE               -   SYSOUT
002900*
003000******************************************************************
003100* CHANGE LOG
003200*   08/11/97  RH  12611  ORIGINAL - EMPLOYMENT ADDED AS A THIRD    RH12611
003300*                        DOCUMENT TYPE ALONGSIDE ARC AND HEALTH.   RH12611
003400*   03/30/98  RH  12699  ANSWER ROWS MAY NOW BE KEYED MULTI-ROW    RH12699
003500*                        (ONE PER ITEM) OR SINGLE-ROW WITH COMMA   RH12699
003600*                        LISTS - BOTH ACCEPTED, SEE 560/570.       RH12699
003700*   11/02/98  JS  13042  Y2K REVIEW - SEND/RECEIVE/WORK DATES ARE  JS13042
003800*                        TEXT, NO WINDOWING NEEDED.  NO CHANGE.    JS13042
003810*   02/11/99  TGD 13205  FILE-SET MISMATCH ABENDS WITH BOTH       TGD13205
003820*                        MISSING-NAME LISTS LOGGED TO SYSOUT      TGD13205
003830*                        (SEE FILMTCH) INSTEAD OF A COUNT ONLY.   TGD13205
003900*   07/14/99  TGD 13288  NO-ANSWER PATH ADDED - UNPARSEABLE       TGD13288
004000*                        PAYLOAD NOW WRITES ONE BLANK-ITEM ROW    TGD13288
004100*                        INSTEAD OF BEING DROPPED SILENTLY.       TGD13288
004200*   05/06/02  TGD 13390  DB-MAX/ANS-MAX MISMATCH NOW LOGGED AS A  TGD13390
004300*                        WARNING RATHER THAN SILENTLY IGNORED.    TGD13390
004310*   08/19/03  TGD 13450  WS-SELECTED-COUNT NOW HAS A RAW-BYTE     TGD13450
004320*                        OVERLAY FOR THE ABEND DUMP DISPLAY.      TGD13450
004330*   09/22/03  TGD 13471  520/540 ONLY EVER ACCEPTED AN 8-FIELD    TGD13471
004340*                        PAYLOAD - ITEM-COUNT WAS NEVER UNSTRUNG  TGD13471
004350*                        AND THE "!" - TALLY GATE REJECTED THE    TGD13471
004360*                        REAL 9-FIELD WIRE FORMAT OUTRIGHT, SO    TGD13471
004370*                        EVERY EMPLOYMENT DOC WAS DROPPED.  GATE  TGD13471
004380*                        NOW REQUIRES 8 "!" AND ITEM-COUNT IS     TGD13471
004390*                        THE FIFTH UNSTRING TARGET.               TGD13471
004395*   11/04/03  TGD 13480  WS-BANG-CNT GETS A RAW-BYTE OVERLAY AND  TGD13480
004397*                        WS-DATE GETS A YY/MM/DD BREAKDOWN VIEW.  TGD13480
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT ICRDOCMS
006000     ASSIGN TO UT-S-ICRDOCMS
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT ICRRSLT
006500     ASSIGN TO UT-S-ICRRSLT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(130).
007800
007900 FD  ICRDOCMS
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 515 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS ICRDOCMS-REC.
008500 01  ICRDOCMS-REC.
008600     05  IM-DOC-UUID             PIC X(36).
008700     05  IM-FILE-NAME            PIC X(40).
008800     05  IM-DOC-TYPE             PIC X(20).
008900     05  IM-CREATED-TS           PIC X(19).
009000     05  IM-LLM-PAYLOAD          PIC X(400).
009100
009200****** UNGRADED RESULT FILE - NO-ANSWER RUN ONLY
009300 FD  ICRRSLT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 492 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS ICRRSLT-REC.
009900 01  ICRRSLT-REC.
010000     05  IR-DOC-UUID             PIC X(36).
010100     05  IR-FILE-NAME            PIC X(40).
010200     05  IR-TYPE-VALUE           PIC X(20).
010300     05  IR-FIELD                PIC X(45) OCCURS 8 TIMES.
010400     05  IR-GRADE                PIC X(04) OCCURS 8 TIMES.
010500     05  IR-ROW-VERDICT          PIC X(04).
010600
010700 WORKING-STORAGE SECTION.
010800 01  FILE-STATUS-CODES.
010900     05  OFCODE                  PIC X(02).
011000         88  CODE-GOOD           VALUE "00".
011100
011200 01  FLAGS-AND-SWITCHES.
011300     05  MORE-MASTER-SW          PIC X(01) VALUE "Y".
011400         88  NO-MORE-MASTER      VALUE "N".
011500     05  WS-PAYLOAD-OK-SW        PIC X(01).
011600         88  WS-PAYLOAD-IS-OK    VALUE "Y".
011700     05  WS-SWAPPED-SW           PIC X(01).
011800         88  WS-A-SWAP-WAS-MADE  VALUE "Y".
011900
012000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012100     05  WS-SELECTED-COUNT       PIC 9(04) COMP.
012110     05  WS-SELECTED-COUNT-RAW REDEFINES WS-SELECTED-COUNT
012120                                 PIC X(02).
012200     05  WS-SUB                  PIC 9(04) COMP.
012300     05  WS-PARA-SUB             PIC 9(04) COMP.
012400     05  WS-BANG-CNT             PIC 9(02) COMP.
012410     05  WS-BANG-CNT-RAW REDEFINES WS-BANG-CNT PIC X(01).
012500     05  WS-ITEM-SUB             PIC 9(02) COMP.
012600     05  WS-ROW-MAX              PIC 9(02) COMP.
012700     05  WS-ANS-ROW-CNT          PIC 9(02) COMP.
012800     05  WS-ANS-FIRST-IDX        PIC 9(04) COMP.
012900     05  WS-OUTER-IDX            PIC 9(04) COMP.
013000     05  WS-INNER-IDX            PIC 9(04) COMP.
013100     05  WS-LAST-IDX             PIC 9(04) COMP.
013200
013300 01  WS-HOLD-MERGE-ROW.
013400     05  WS-HOLD-DOC-UUID        PIC X(36).
013500     05  WS-HOLD-FILE-NAME       PIC X(40).
013600     05  WS-HOLD-TYPE-VALUE      PIC X(20).
013700     05  WS-HOLD-FIELD           PIC X(45) OCCURS 8 TIMES.
013800     05  WS-HOLD-ANS-FIELD       PIC X(30) OCCURS 8 TIMES.
013900     05  WS-HOLD-HAS-ANSWER      PIC X(01).
014000     05  WS-HOLD-ITEM-SEQ        PIC 9(02) COMP.
014100     05  FILLER                  PIC X(03).
014200
014300 01  WS-FILE-MATCH-AREA.
014400     05  WS-MASTER-NAME-TABLE.
014500         10  WS-MASTER-NAME OCCURS 2000 TIMES PIC X(40).
014600     05  WS-MASTER-NAME-CNT      PIC 9(04) COMP.
014700     05  WS-ANSWER-NAME-TABLE.
014800         10  WS-ANSWER-NAME OCCURS 2000 TIMES PIC X(40).
014900     05  WS-ANSWER-NAME-CNT      PIC 9(04) COMP.
015000     05  WS-MISSING-ON-ANS-SIDE  PIC 9(04) COMP.
015010     05  WS-MISSING-ANS-NAME-TABLE.
015020         10  WS-MISSING-ANS-NAME OCCURS 2000 TIMES PIC X(40).
015100     05  WS-MISSING-ON-MST-SIDE  PIC 9(04) COMP.
015110     05  WS-MISSING-MST-NAME-TABLE.
015120         10  WS-MISSING-MST-NAME OCCURS 2000 TIMES PIC X(40).
015200     05  WS-SETS-MATCH           PIC X(01).
015300         88  WS-SETS-ARE-EQUAL   VALUE "Y".
015400
015500****** GENERIC COMMA-LIST SPLITTER WORK AREA - 600-SPLIT-COMMA
015600 01  WS-SPLIT-WORK.
015700     05  WS-SPLIT-SOURCE         PIC X(320).
015800     05  WS-SPLIT-PTR            PIC 9(03) COMP.
015900     05  WS-SPLIT-TOKEN          PIC X(15).
016000     05  WS-SPLIT-CNT            PIC 9(02) COMP.
016100 01  WS-SPLIT-RESULT.
016200     05  WS-SPLIT-ITEM OCCURS 20 TIMES PIC X(15).
016300
016400****** DB-SIDE ITEM LISTS, EXPLODED FROM LLM-PAYLOAD, LIVE IN THE
016500****** EMP-ITEM-TABLE/EMP-LIST-COUNTS GROUPS BROUGHT IN BY THE
016600****** ICREMPAY COPYBOOK BELOW (EI-xxx / EL-xxx).
016700
016800****** ANSWER-SIDE ITEM LISTS - BUILT ONE-PER-ROW (>1 ANSWER ROWS)
016900****** OR COMMA-SPLIT OUT OF A SINGLE ANSWER ROW (= 1 ANSWER ROW)
017000 01  WS-ANS-ITEM-TABLE.
017100     05  WS-ANS-ITEM-ROW OCCURS 20 TIMES.
017200         10  WA-WORKER-NO        PIC X(10).
017300         10  WA-PASSPORT-NO      PIC X(15).
017400         10  WA-WORK-START       PIC X(10).
017500         10  WA-WORK-END         PIC X(10).
017600 01  WS-ANS-LIST-COUNTS.
017700     05  WL-ANS-WORKER-CNT       PIC 9(02) COMP.
017800     05  WL-ANS-PASSPORT-CNT     PIC 9(02) COMP.
017900     05  WL-ANS-START-CNT        PIC 9(02) COMP.
018000     05  WL-ANS-END-CNT          PIC 9(02) COMP.
018100     05  WL-ANS-MAX              PIC 9(02) COMP.
018200
018300 01  WS-HEADER-ANSWERS.
018400     05  WH-EMPLOYER-NAME        PIC X(30).
018500     05  WH-APPROVAL-NO          PIC X(30).
018600     05  WH-SEND-DATE            PIC X(30).
018700     05  WH-RECEIVE-DATE         PIC X(30).
018800
018900 COPY ICREMPAY.
019000
019100 01  WS-DATE                     PIC 9(06).
019110 01  WS-DATE-X REDEFINES WS-DATE.
019120     05  WS-DATE-YY              PIC 9(02).
019130     05  WS-DATE-MM              PIC 9(02).
019140     05  WS-DATE-DD              PIC 9(02).
019200 77  RETURN-CD-LOCAL             PIC S9(04) COMP.
019300
019400 COPY ICRABEND.
019500
019600 LINKAGE SECTION.
019700 COPY ICRDOCMS.
019800 COPY ICRANSWR.
019900 COPY ICRMERGE.
020000
020100 01  MS-DOC-TYPE-PARM            PIC X(20).
020200 01  MS-RUN-MODE-PARM            PIC X(01).
020300     88  MS-ANSWERED-RUN         VALUE "A".
020400     88  MS-NO-ANSWER-RUN        VALUE "N".
020500
020600 01  RETURN-CD                   PIC S9(04) COMP.
020700
020800 PROCEDURE DIVISION USING DOC-MASTER-TABLE, DOC-MASTER-TABLE-CNT,
020900                           ANSWER-TABLE, ANSWER-TABLE-CNT,
021000                           MERGE-TABLE, MERGE-TABLE-CNT,
021100                           MS-DOC-TYPE-PARM, MS-RUN-MODE-PARM,
021200                           RETURN-CD.
021300
021400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021500     PERFORM 100-LOAD-MASTER-FILE THRU 100-EXIT.
021600
021700     IF MS-ANSWERED-RUN
021800         PERFORM 300-SELECT-LATEST-N THRU 300-EXIT
021900         PERFORM 400-VALIDATE-FILE-SET THRU 400-EXIT
022000     ELSE
022100         PERFORM 450-SELECT-ALL THRU 450-EXIT.
022200
022300     PERFORM 500-BUILD-MERGE-ROWS THRU 500-EXIT.
022400     PERFORM 600-SORT-MERGE-ROWS THRU 600-EXIT.
022500
022600     IF MS-NO-ANSWER-RUN
022700         PERFORM 800-WRITE-RESULT-FILE THRU 800-EXIT.
022800
022900     PERFORM 999-CLEANUP THRU 999-EXIT.
023000     MOVE ZERO TO RETURN-CD.
023100     GOBACK.
023200
023300 000-HOUSEKEEPING.
023400     DISPLAY "******** BEGIN STEP ICRMEMP ********".
023500     ACCEPT WS-DATE FROM DATE.
023600     MOVE 0 TO DOC-MASTER-TABLE-CNT.
023700     MOVE 0 TO MERGE-TABLE-CNT.
023800     OPEN OUTPUT SYSOUT.
023900     OPEN INPUT ICRDOCMS.
024000 000-EXIT.
024100     EXIT.
024200
024300 100-LOAD-MASTER-FILE.
024400     READ ICRDOCMS INTO ICRDOCMS-REC
024500         AT END MOVE "N" TO MORE-MASTER-SW
024600         GO TO 100-EXIT
024700     END-READ.
024800     IF DOC-MASTER-TABLE-CNT < 2000
024900         ADD +1 TO DOC-MASTER-TABLE-CNT
025000         MOVE IM-DOC-UUID  TO DT-DOC-UUID(DOC-MASTER-TABLE-CNT)
025100         MOVE IM-FILE-NAME TO DT-FILE-NAME(DOC-MASTER-TABLE-CNT)
025200         MOVE IM-DOC-TYPE  TO DT-DOC-TYPE(DOC-MASTER-TABLE-CNT)
025300         MOVE IM-CREATED-TS TO
025400              DT-CREATED-TS(DOC-MASTER-TABLE-CNT)
025500         MOVE IM-LLM-PAYLOAD TO
025600              DT-LLM-PAYLOAD(DOC-MASTER-TABLE-CNT).
025700     PERFORM 100-LOAD-MASTER-FILE THRU 100-EXIT.
025800 100-EXIT.
025900     EXIT.
026000
026100 300-SELECT-LATEST-N.
026200     CALL "TSORDER" USING DOC-MASTER-TABLE, DOC-MASTER-TABLE-CNT,
026300                           RETURN-CD-LOCAL.
026400     MOVE ANSWER-TABLE-CNT TO WS-SELECTED-COUNT.
026500     IF WS-SELECTED-COUNT > DOC-MASTER-TABLE-CNT
026600         MOVE DOC-MASTER-TABLE-CNT TO WS-SELECTED-COUNT.
026700 300-EXIT.
026800     EXIT.
026900
027000 400-VALIDATE-FILE-SET.
027100     MOVE WS-SELECTED-COUNT TO WS-MASTER-NAME-CNT.
027200     PERFORM 405-MOVE-ONE-MASTER-NAME THRU 405-EXIT
027300         VARYING WS-SUB FROM 1 BY 1
027400         UNTIL WS-SUB > WS-SELECTED-COUNT.
027500
027600     MOVE ANSWER-TABLE-CNT TO WS-ANSWER-NAME-CNT.
027700     PERFORM 406-MOVE-ONE-ANSWER-NAME THRU 406-EXIT
027800         VARYING WS-SUB FROM 1 BY 1
027900         UNTIL WS-SUB > ANSWER-TABLE-CNT.
028000
028100     CALL "FILMTCH" USING WS-MASTER-NAME-TABLE,
028200                           WS-MASTER-NAME-CNT,
028300                           WS-ANSWER-NAME-TABLE,
028400                           WS-ANSWER-NAME-CNT,
028500                           WS-MISSING-ON-ANS-SIDE,
028510                           WS-MISSING-ANS-NAME-TABLE,
028600                           WS-MISSING-ON-MST-SIDE,
028610                           WS-MISSING-MST-NAME-TABLE,
028700                           WS-SETS-MATCH, RETURN-CD-LOCAL.
028800
028900     IF NOT WS-SETS-ARE-EQUAL
029000         MOVE "FILE-NAME SET MISMATCH VS ANSWER KEY" TO
029100              ABEND-REASON
029200         MOVE WS-MISSING-ON-ANS-SIDE TO EXPECTED-VAL
029300         MOVE WS-MISSING-ON-MST-SIDE TO ACTUAL-VAL
029400         DISPLAY "** MISSING ON ANSWER SIDE **"
029500         DISPLAY WS-MISSING-ON-ANS-SIDE
029510         PERFORM 407-LIST-ANS-MISSING THRU 407-EXIT
029520             VARYING WS-SUB FROM 1 BY 1
029530             UNTIL WS-SUB > WS-MISSING-ON-ANS-SIDE
029600         DISPLAY "** MISSING ON MASTER SIDE **"
029700         DISPLAY WS-MISSING-ON-MST-SIDE
029710         PERFORM 408-LIST-MST-MISSING THRU 408-EXIT
029720             VARYING WS-SUB FROM 1 BY 1
029730             UNTIL WS-SUB > WS-MISSING-ON-MST-SIDE
029800         GO TO 1000-ABEND-RTN.
029900 400-EXIT.
030000     EXIT.
030010
030020 407-LIST-ANS-MISSING.
030030     DISPLAY WS-MISSING-ANS-NAME(WS-SUB).
030040 407-EXIT.
030050     EXIT.
030060
030070 408-LIST-MST-MISSING.
030080     DISPLAY WS-MISSING-MST-NAME(WS-SUB).
030090 408-EXIT.
030095     EXIT.
030110
030200 405-MOVE-ONE-MASTER-NAME.
030300     MOVE DT-FILE-NAME(WS-SUB) TO WS-MASTER-NAME(WS-SUB).
030400 405-EXIT.
030500     EXIT.
030600
030700 406-MOVE-ONE-ANSWER-NAME.
030800     MOVE AT-FILE-NAME(WS-SUB) TO WS-ANSWER-NAME(WS-SUB).
030900 406-EXIT.
031000     EXIT.
031100
031200 450-SELECT-ALL.
031300     MOVE DOC-MASTER-TABLE-CNT TO WS-SELECTED-COUNT.
031400 450-EXIT.
031500     EXIT.
031600
031700 500-BUILD-MERGE-ROWS.
031800     PERFORM 510-PROCESS-ONE-DOCUMENT THRU 510-EXIT
031900         VARYING WS-SUB FROM 1 BY 1
032000         UNTIL WS-SUB > WS-SELECTED-COUNT.
032100 500-EXIT.
032200     EXIT.
032300
032400 510-PROCESS-ONE-DOCUMENT.
032500     PERFORM 520-CHECK-PAYLOAD THRU 520-EXIT.
032600     IF NOT WS-PAYLOAD-IS-OK
032700         IF MS-NO-ANSWER-RUN
032800             PERFORM 530-EMIT-BLANK-ROW THRU 530-EXIT
032900         END-IF
033000         GO TO 510-EXIT.
033100
033200     PERFORM 540-PARSE-PAYLOAD THRU 540-EXIT.
033300     PERFORM 550-SPLIT-DB-LISTS THRU 550-EXIT.
033400
033500     MOVE 0 TO WS-ANS-ROW-CNT.
033600     MOVE 0 TO WL-ANS-MAX.
033700     IF MS-ANSWERED-RUN
033800         PERFORM 560-FIND-ANSWER-ROWS THRU 560-EXIT
033900         IF EL-DB-MAX NOT = 0 AND WL-ANS-MAX NOT = 0
034000               AND EL-DB-MAX NOT = WL-ANS-MAX
034100             DISPLAY
034200               "** WARNING - DB/ANSWER ITEM COUNT MISMATCH **"
034300             DISPLAY DT-FILE-NAME(WS-SUB)
034400         END-IF.
034500
034600     PERFORM 580-EXPLODE-ROWS THRU 580-EXIT.
034700 510-EXIT.
034800     EXIT.
034900
035000 520-CHECK-PAYLOAD.
035100     MOVE "Y" TO WS-PAYLOAD-OK-SW.
035200     IF DT-LLM-PAYLOAD(WS-SUB) = SPACES
035300         MOVE "N" TO WS-PAYLOAD-OK-SW
035400         GO TO 520-EXIT.
035500     MOVE 0 TO WS-BANG-CNT.
035600     INSPECT DT-LLM-PAYLOAD(WS-SUB) TALLYING WS-BANG-CNT
035700         FOR ALL "!".
035800     IF WS-BANG-CNT NOT = 8
035900         MOVE "N" TO WS-PAYLOAD-OK-SW.
036000 520-EXIT.
036100     EXIT.
036200
036300 530-EMIT-BLANK-ROW.
036400     ADD +1 TO MERGE-TABLE-CNT.
036500     MOVE SPACES TO MT-DOC-UUID(MERGE-TABLE-CNT).
036600     MOVE DT-FILE-NAME(WS-SUB) TO MT-FILE-NAME(MERGE-TABLE-CNT).
036700     MOVE DT-DOC-TYPE(WS-SUB)  TO MT-TYPE-VALUE(MERGE-TABLE-CNT).
036800     MOVE 1 TO MT-ITEM-SEQ(MERGE-TABLE-CNT).
036900     MOVE "N" TO MT-HAS-ANSWER(MERGE-TABLE-CNT).
037000     PERFORM 535-BLANK-ONE-ITEM-SLOT THRU 535-EXIT
037100         VARYING WS-PARA-SUB FROM 1 BY 1
037200         UNTIL WS-PARA-SUB > 8.
037300     MOVE SPACES TO MT-ROW-VERDICT(MERGE-TABLE-CNT).
037400 530-EXIT.
037500     EXIT.
037600
037700 535-BLANK-ONE-ITEM-SLOT.
037800     MOVE SPACES TO MT-FIELD(MERGE-TABLE-CNT WS-PARA-SUB).
037900     MOVE SPACES TO MT-ANS-FIELD(MERGE-TABLE-CNT WS-PARA-SUB).
038000     MOVE SPACES TO MT-GRADE(MERGE-TABLE-CNT WS-PARA-SUB).
038100 535-EXIT.
038200     EXIT.
038300
038400 540-PARSE-PAYLOAD.
038500     UNSTRING DT-LLM-PAYLOAD(WS-SUB) DELIMITED BY "!"
038600         INTO EP-EMPLOYER-NAME, EP-APPROVAL-NO, EP-SEND-DATE,
038700              EP-RECEIVE-DATE, EP-ITEM-COUNT, EP-WORKER-LIST,
038800              EP-PASSPORT-LIST, EP-START-LIST, EP-END-LIST
038900     END-UNSTRING.
039000 540-EXIT.
039100     EXIT.
039200
039300 550-SPLIT-DB-LISTS.
039400     MOVE EP-WORKER-LIST TO WS-SPLIT-SOURCE.
039500     PERFORM 700-SPLIT-COMMA-LIST THRU 700-EXIT.
039600     MOVE WS-SPLIT-CNT TO EL-WORKER-CNT.
039700     PERFORM 552-MOVE-ONE-WORKER-NO THRU 552-EXIT
039800         VARYING WS-ITEM-SUB FROM 1 BY 1
039900         UNTIL WS-ITEM-SUB > EL-WORKER-CNT.
040000
040100     MOVE EP-PASSPORT-LIST TO WS-SPLIT-SOURCE.
040200     PERFORM 700-SPLIT-COMMA-LIST THRU 700-EXIT.
040300     MOVE WS-SPLIT-CNT TO EL-PASSPORT-CNT.
040400     PERFORM 554-MOVE-ONE-PASSPORT-NO THRU 554-EXIT
040500         VARYING WS-ITEM-SUB FROM 1 BY 1
040600         UNTIL WS-ITEM-SUB > EL-PASSPORT-CNT.
040700
040800     MOVE EP-START-LIST TO WS-SPLIT-SOURCE.
040900     PERFORM 700-SPLIT-COMMA-LIST THRU 700-EXIT.
041000     MOVE WS-SPLIT-CNT TO EL-START-CNT.
041100     PERFORM 556-MOVE-ONE-WORK-START THRU 556-EXIT
041200         VARYING WS-ITEM-SUB FROM 1 BY 1
041300         UNTIL WS-ITEM-SUB > EL-START-CNT.
041400
041500     MOVE EP-END-LIST TO WS-SPLIT-SOURCE.
041600     PERFORM 700-SPLIT-COMMA-LIST THRU 700-EXIT.
041700     MOVE WS-SPLIT-CNT TO EL-END-CNT.
041800     PERFORM 558-MOVE-ONE-WORK-END THRU 558-EXIT
041900         VARYING WS-ITEM-SUB FROM 1 BY 1
042000         UNTIL WS-ITEM-SUB > EL-END-CNT.
042100
042200     MOVE EL-WORKER-CNT TO EL-DB-MAX.
042300     IF EL-PASSPORT-CNT > EL-DB-MAX
042400         MOVE EL-PASSPORT-CNT TO EL-DB-MAX.
042500     IF EL-START-CNT > EL-DB-MAX
042600         MOVE EL-START-CNT TO EL-DB-MAX.
042700     IF EL-END-CNT > EL-DB-MAX
042800         MOVE EL-END-CNT TO EL-DB-MAX.
042900 550-EXIT.
043000     EXIT.
043100
043200 552-MOVE-ONE-WORKER-NO.
043300     MOVE WS-SPLIT-ITEM(WS-ITEM-SUB) TO
043400          EI-WORKER-NO(WS-ITEM-SUB).
043500 552-EXIT.
043600     EXIT.
043700
043800 554-MOVE-ONE-PASSPORT-NO.
043900     MOVE WS-SPLIT-ITEM(WS-ITEM-SUB) TO
044000          EI-PASSPORT-NO(WS-ITEM-SUB).
044100 554-EXIT.
044200     EXIT.
044300
044400 556-MOVE-ONE-WORK-START.
044500     MOVE WS-SPLIT-ITEM(WS-ITEM-SUB) TO
044600          EI-WORK-START(WS-ITEM-SUB).
044700 556-EXIT.
044800     EXIT.
044900
045000 558-MOVE-ONE-WORK-END.
045100     MOVE WS-SPLIT-ITEM(WS-ITEM-SUB) TO
045200          EI-WORK-END(WS-ITEM-SUB).
045300 558-EXIT.
045400     EXIT.
045500
045600 560-FIND-ANSWER-ROWS.
045700*    COLLECT EVERY ANSWER ROW FOR THIS FILE NAME.  HEADER ANSWERS
045800*    COME FROM THE FIRST MATCHING ROW; ITEM ANSWERS COME ONE PER
045900*    ROW WHEN THERE IS MORE THAN ONE, OR ARE COMMA-SPLIT OUT OF
046000*    THE SINGLE ROW WHEN THERE IS ONLY ONE (SEE 570).
046100     MOVE SPACES TO WH-EMPLOYER-NAME WH-APPROVAL-NO
046200                    WH-SEND-DATE WH-RECEIVE-DATE.
046300     PERFORM 565-CHECK-ONE-ANSWER-ROW THRU 565-EXIT
046400         VARYING WS-PARA-SUB FROM 1 BY 1
046500         UNTIL WS-PARA-SUB > ANSWER-TABLE-CNT.
046600
046700     EVALUATE TRUE
046800         WHEN WS-ANS-ROW-CNT = 0
046900             MOVE 0 TO WL-ANS-MAX
047000         WHEN WS-ANS-ROW-CNT = 1
047100             PERFORM 570-EXPLODE-SINGLE-ANSWER-ROW THRU 570-EXIT
047200         WHEN OTHER
047300             MOVE WS-ANS-ROW-CNT TO WL-ANS-MAX
047400     END-EVALUATE.
047500 560-EXIT.
047600     EXIT.
047700
047800 565-CHECK-ONE-ANSWER-ROW.
047900     IF AT-FILE-NAME(WS-PARA-SUB) = DT-FILE-NAME(WS-SUB)
048000         ADD 1 TO WS-ANS-ROW-CNT
048100         IF WS-ANS-ROW-CNT = 1
048200             MOVE WS-PARA-SUB TO WS-ANS-FIRST-IDX
048300             MOVE AT-ANS-VAL(WS-PARA-SUB 1) TO
048400                  WH-EMPLOYER-NAME
048500             MOVE AT-ANS-VAL(WS-PARA-SUB 2) TO WH-APPROVAL-NO
048600             MOVE AT-ANS-VAL(WS-PARA-SUB 4) TO WH-SEND-DATE
048700             MOVE AT-ANS-VAL(WS-PARA-SUB 5) TO WH-RECEIVE-DATE
048800         END-IF
048900         IF WS-ANS-ROW-CNT <= 20
049000             MOVE AT-ANS-VAL(WS-PARA-SUB 3) TO
049100                  WA-WORKER-NO(WS-ANS-ROW-CNT)
049200             MOVE AT-ANS-VAL(WS-PARA-SUB 6) TO
049300                  WA-PASSPORT-NO(WS-ANS-ROW-CNT)
049400             MOVE AT-ANS-VAL(WS-PARA-SUB 7) TO
049500                  WA-WORK-START(WS-ANS-ROW-CNT)
049600             MOVE AT-ANS-VAL(WS-PARA-SUB 8) TO
049700                  WA-WORK-END(WS-ANS-ROW-CNT)
049800         END-IF
049900     END-IF.
050000 565-EXIT.
050100     EXIT.
050200
050300 570-EXPLODE-SINGLE-ANSWER-ROW.
050400*    ONE ANSWER ROW ON FILE - ITS ITEM COLUMNS MAY THEMSELVES BE
050500*    COMMA LISTS (A PLAIN SCALAR COMMA-SPLITS TO A ONE-ITEM LIST).
050600     MOVE AT-ANS-VAL(WS-ANS-FIRST-IDX 3) TO WS-SPLIT-SOURCE.
050700     PERFORM 700-SPLIT-COMMA-LIST THRU 700-EXIT.
050800     MOVE WS-SPLIT-CNT TO WL-ANS-WORKER-CNT.
050900     PERFORM 572-MOVE-ONE-ANS-WORKER THRU 572-EXIT
051000         VARYING WS-ITEM-SUB FROM 1 BY 1
051100         UNTIL WS-ITEM-SUB > WL-ANS-WORKER-CNT.
051200
051300     MOVE AT-ANS-VAL(WS-ANS-FIRST-IDX 6) TO WS-SPLIT-SOURCE.
051400     PERFORM 700-SPLIT-COMMA-LIST THRU 700-EXIT.
051500     MOVE WS-SPLIT-CNT TO WL-ANS-PASSPORT-CNT.
051600     PERFORM 574-MOVE-ONE-ANS-PASSPORT THRU 574-EXIT
051700         VARYING WS-ITEM-SUB FROM 1 BY 1
051800         UNTIL WS-ITEM-SUB > WL-ANS-PASSPORT-CNT.
051900
052000     MOVE AT-ANS-VAL(WS-ANS-FIRST-IDX 7) TO WS-SPLIT-SOURCE.
052100     PERFORM 700-SPLIT-COMMA-LIST THRU 700-EXIT.
052200     MOVE WS-SPLIT-CNT TO WL-ANS-START-CNT.
052300     PERFORM 576-MOVE-ONE-ANS-START THRU 576-EXIT
052400         VARYING WS-ITEM-SUB FROM 1 BY 1
052500         UNTIL WS-ITEM-SUB > WL-ANS-START-CNT.
052600
052700     MOVE AT-ANS-VAL(WS-ANS-FIRST-IDX 8) TO WS-SPLIT-SOURCE.
052800     PERFORM 700-SPLIT-COMMA-LIST THRU 700-EXIT.
052900     MOVE WS-SPLIT-CNT TO WL-ANS-END-CNT.
053000     PERFORM 578-MOVE-ONE-ANS-END THRU 578-EXIT
053100         VARYING WS-ITEM-SUB FROM 1 BY 1
053200         UNTIL WS-ITEM-SUB > WL-ANS-END-CNT.
053300
053400     MOVE WL-ANS-WORKER-CNT TO WL-ANS-MAX.
053500     IF WL-ANS-PASSPORT-CNT > WL-ANS-MAX
053600         MOVE WL-ANS-PASSPORT-CNT TO WL-ANS-MAX.
053700     IF WL-ANS-START-CNT > WL-ANS-MAX
053800         MOVE WL-ANS-START-CNT TO WL-ANS-MAX.
053900     IF WL-ANS-END-CNT > WL-ANS-MAX
054000         MOVE WL-ANS-END-CNT TO WL-ANS-MAX.
054100 570-EXIT.
054200     EXIT.
054300
054400 572-MOVE-ONE-ANS-WORKER.
054500     MOVE WS-SPLIT-ITEM(WS-ITEM-SUB) TO
054600          WA-WORKER-NO(WS-ITEM-SUB).
054700 572-EXIT.
054800     EXIT.
054900
055000 574-MOVE-ONE-ANS-PASSPORT.
055100     MOVE WS-SPLIT-ITEM(WS-ITEM-SUB) TO
055200          WA-PASSPORT-NO(WS-ITEM-SUB).
055300 574-EXIT.
055400     EXIT.
055500
055600 576-MOVE-ONE-ANS-START.
055700     MOVE WS-SPLIT-ITEM(WS-ITEM-SUB) TO
055800          WA-WORK-START(WS-ITEM-SUB).
055900 576-EXIT.
056000     EXIT.
056100
056200 578-MOVE-ONE-ANS-END.
056300     MOVE WS-SPLIT-ITEM(WS-ITEM-SUB) TO
056400          WA-WORK-END(WS-ITEM-SUB).
056500 578-EXIT.
056600     EXIT.
056700
056800 580-EXPLODE-ROWS.
056900     IF MS-ANSWERED-RUN
057000         MOVE EL-DB-MAX TO WS-ROW-MAX
057100         IF WL-ANS-MAX > WS-ROW-MAX
057200             MOVE WL-ANS-MAX TO WS-ROW-MAX
057300         END-IF
057400     ELSE
057500         MOVE EL-DB-MAX TO WS-ROW-MAX.
057600     IF WS-ROW-MAX = 0
057700         MOVE 1 TO WS-ROW-MAX.
057800
057900     PERFORM 590-EMIT-ONE-ITEM-ROW THRU 590-EXIT
058000         VARYING WS-ITEM-SUB FROM 1 BY 1
058100         UNTIL WS-ITEM-SUB > WS-ROW-MAX.
058200 580-EXIT.
058300     EXIT.
058400
058500 590-EMIT-ONE-ITEM-ROW.
058600     ADD +1 TO MERGE-TABLE-CNT.
058700     MOVE SPACES TO MT-DOC-UUID(MERGE-TABLE-CNT).
058800     MOVE DT-FILE-NAME(WS-SUB) TO MT-FILE-NAME(MERGE-TABLE-CNT).
058900     MOVE DT-DOC-TYPE(WS-SUB)  TO MT-TYPE-VALUE(MERGE-TABLE-CNT).
059000     MOVE WS-ITEM-SUB TO MT-ITEM-SEQ(MERGE-TABLE-CNT).
059100
059200     MOVE EP-EMPLOYER-NAME TO MT-FIELD(MERGE-TABLE-CNT 1).
059300     MOVE EP-APPROVAL-NO   TO MT-FIELD(MERGE-TABLE-CNT 2).
059400     MOVE EP-SEND-DATE     TO MT-FIELD(MERGE-TABLE-CNT 4).
059500     MOVE EP-RECEIVE-DATE  TO MT-FIELD(MERGE-TABLE-CNT 5).
059600
059700     IF WS-ITEM-SUB <= EL-WORKER-CNT
059800         MOVE EI-WORKER-NO(WS-ITEM-SUB) TO
059900              MT-FIELD(MERGE-TABLE-CNT 3)
060000     ELSE
060100         MOVE SPACES TO MT-FIELD(MERGE-TABLE-CNT 3).
060200     IF WS-ITEM-SUB <= EL-PASSPORT-CNT
060300         MOVE EI-PASSPORT-NO(WS-ITEM-SUB) TO
060400              MT-FIELD(MERGE-TABLE-CNT 6)
060500     ELSE
060600         MOVE SPACES TO MT-FIELD(MERGE-TABLE-CNT 6).
060700     IF WS-ITEM-SUB <= EL-START-CNT
060800         MOVE EI-WORK-START(WS-ITEM-SUB) TO
060900              MT-FIELD(MERGE-TABLE-CNT 7)
061000     ELSE
061100         MOVE SPACES TO MT-FIELD(MERGE-TABLE-CNT 7).
061200     IF WS-ITEM-SUB <= EL-END-CNT
061300         MOVE EI-WORK-END(WS-ITEM-SUB) TO
061400              MT-FIELD(MERGE-TABLE-CNT 8)
061500     ELSE
061600         MOVE SPACES TO MT-FIELD(MERGE-TABLE-CNT 8).
061700
061800     IF MS-ANSWERED-RUN AND WS-ANS-ROW-CNT > 0
061900         MOVE "Y" TO MT-HAS-ANSWER(MERGE-TABLE-CNT)
062000         MOVE WH-EMPLOYER-NAME(1:30) TO
062100              MT-ANS-FIELD(MERGE-TABLE-CNT 1)
062200         MOVE WH-APPROVAL-NO(1:30)   TO
062300              MT-ANS-FIELD(MERGE-TABLE-CNT 2)
062400         MOVE WH-SEND-DATE(1:30)     TO
062500              MT-ANS-FIELD(MERGE-TABLE-CNT 4)
062600         MOVE WH-RECEIVE-DATE(1:30)  TO
062700              MT-ANS-FIELD(MERGE-TABLE-CNT 5)
062800         IF WS-ITEM-SUB <= WL-ANS-WORKER-CNT
062900             MOVE WA-WORKER-NO(WS-ITEM-SUB) TO
063000                  MT-ANS-FIELD(MERGE-TABLE-CNT 3)
063100         ELSE
063200             MOVE SPACES TO MT-ANS-FIELD(MERGE-TABLE-CNT 3)
063300         END-IF
063400         IF WS-ITEM-SUB <= WL-ANS-PASSPORT-CNT
063500             MOVE WA-PASSPORT-NO(WS-ITEM-SUB) TO
063600                  MT-ANS-FIELD(MERGE-TABLE-CNT 6)
063700         ELSE
063800             MOVE SPACES TO MT-ANS-FIELD(MERGE-TABLE-CNT 6)
063900         END-IF
064000         IF WS-ITEM-SUB <= WL-ANS-START-CNT
064100             MOVE WA-WORK-START(WS-ITEM-SUB) TO
064200                  MT-ANS-FIELD(MERGE-TABLE-CNT 7)
064300         ELSE
064400             MOVE SPACES TO MT-ANS-FIELD(MERGE-TABLE-CNT 7)
064500         END-IF
064600         IF WS-ITEM-SUB <= WL-ANS-END-CNT
064700             MOVE WA-WORK-END(WS-ITEM-SUB) TO
064800                  MT-ANS-FIELD(MERGE-TABLE-CNT 8)
064900         ELSE
065000             MOVE SPACES TO MT-ANS-FIELD(MERGE-TABLE-CNT 8)
065100         END-IF
065200     ELSE
065300         MOVE "N" TO MT-HAS-ANSWER(MERGE-TABLE-CNT)
065400         PERFORM 595-BLANK-ONE-ANS-FIELD THRU 595-EXIT
065500             VARYING WS-PARA-SUB FROM 1 BY 1
065600             UNTIL WS-PARA-SUB > 8.
065700
065800*    GRADE-n AND ROW-VERDICT STAY SPACES HERE - ICRSCOR FILLS
065900*    THEM IN ON THE ANSWERED RUN.  NOT USED ON A NO-ANSWER RUN.
066000     PERFORM 596-BLANK-ONE-GRADE THRU 596-EXIT
066100         VARYING WS-PARA-SUB FROM 1 BY 1
066200         UNTIL WS-PARA-SUB > 8.
066300     MOVE SPACES TO MT-ROW-VERDICT(MERGE-TABLE-CNT).
066400 590-EXIT.
066500     EXIT.
066600
066700 595-BLANK-ONE-ANS-FIELD.
066800     MOVE SPACES TO
066900          MT-ANS-FIELD(MERGE-TABLE-CNT WS-PARA-SUB).
067000 595-EXIT.
067100     EXIT.
067200
067300 596-BLANK-ONE-GRADE.
067400     MOVE SPACES TO MT-GRADE(MERGE-TABLE-CNT WS-PARA-SUB).
067500 596-EXIT.
067600     EXIT.
067700
067800 600-SORT-MERGE-ROWS.
067900*    ASCENDING BUBBLE SORT BY (FILE-NAME, ITEM-SEQ) (U3 STEP 4).
068000     MOVE MERGE-TABLE-CNT TO WS-LAST-IDX.
068100     IF WS-LAST-IDX > 1
068200         PERFORM 610-BUBBLE-PASS THRU 610-EXIT
068300             VARYING WS-OUTER-IDX FROM 1 BY 1
068400             UNTIL WS-OUTER-IDX >= WS-LAST-IDX
068500                OR NOT WS-A-SWAP-WAS-MADE.
068600 600-EXIT.
068700     EXIT.
068800
068900 610-BUBBLE-PASS.
069000     MOVE "N" TO WS-SWAPPED-SW.
069100     PERFORM 620-COMPARE-PAIR THRU 620-EXIT
069200         VARYING WS-INNER-IDX FROM 1 BY 1
069300         UNTIL WS-INNER-IDX > WS-LAST-IDX - WS-OUTER-IDX.
069400 610-EXIT.
069500     EXIT.
069600
069700 620-COMPARE-PAIR.
069800     IF MT-FILE-NAME(WS-INNER-IDX) >
069900           MT-FILE-NAME(WS-INNER-IDX + 1)
070000           OR ( MT-FILE-NAME(WS-INNER-IDX) =
070100                MT-FILE-NAME(WS-INNER-IDX + 1)
070200           AND MT-ITEM-SEQ(WS-INNER-IDX) >
070300               MT-ITEM-SEQ(WS-INNER-IDX + 1) )
070400         MOVE MERGE-TAB-ROW(WS-INNER-IDX)     TO WS-HOLD-MERGE-ROW
070500         MOVE MERGE-TAB-ROW(WS-INNER-IDX + 1) TO
070600              MERGE-TAB-ROW(WS-INNER-IDX)
070700         MOVE WS-HOLD-MERGE-ROW TO MERGE-TAB-ROW(WS-INNER-IDX + 1)
070800         MOVE "Y" TO WS-SWAPPED-SW.
070900 620-EXIT.
071000     EXIT.
071100
071200 700-SPLIT-COMMA-LIST.
071300*    GENERIC COMMA-LIST SPLITTER - SOURCE IN WS-SPLIT-SOURCE,
071400*    RESULT IN WS-SPLIT-ITEM(1..WS-SPLIT-CNT).  CALLERS MOVE THE
071500*    RESULT OUT TO THE REAL TARGET TABLE RIGHT AFTER THE PERFORM.
071600     MOVE 0 TO WS-SPLIT-CNT.
071700     MOVE 1 TO WS-SPLIT-PTR.
071800     IF WS-SPLIT-SOURCE NOT = SPACES
071900         PERFORM 710-NEXT-TOKEN THRU 710-EXIT
072000             UNTIL WS-SPLIT-PTR > LENGTH OF WS-SPLIT-SOURCE
072100                OR WS-SPLIT-CNT >= 20.
072200 700-EXIT.
072300     EXIT.
072400
072500 710-NEXT-TOKEN.
072600     MOVE SPACES TO WS-SPLIT-TOKEN.
072700     UNSTRING WS-SPLIT-SOURCE DELIMITED BY ","
072800         INTO WS-SPLIT-TOKEN
072900         WITH POINTER WS-SPLIT-PTR
073000     END-UNSTRING.
073100     ADD 1 TO WS-SPLIT-CNT.
073200     MOVE WS-SPLIT-TOKEN TO WS-SPLIT-ITEM(WS-SPLIT-CNT).
073300 710-EXIT.
073400     EXIT.
073500
073600 800-WRITE-RESULT-FILE.
073700     OPEN OUTPUT ICRRSLT.
073800     PERFORM 810-WRITE-ONE-ROW THRU 810-EXIT
073900         VARYING WS-SUB FROM 1 BY 1
074000         UNTIL WS-SUB > MERGE-TABLE-CNT.
074100     CLOSE ICRRSLT.
074200 800-EXIT.
074300     EXIT.
074400
074500 810-WRITE-ONE-ROW.
074600     MOVE SPACES TO IR-DOC-UUID.
074700     MOVE MT-FILE-NAME(WS-SUB)   TO IR-FILE-NAME.
074800     MOVE MT-TYPE-VALUE(WS-SUB)  TO IR-TYPE-VALUE.
074900     PERFORM 815-MOVE-ONE-RESULT-FIELD THRU 815-EXIT
075000         VARYING WS-PARA-SUB FROM 1 BY 1
075100         UNTIL WS-PARA-SUB > 8.
075200     MOVE SPACES TO IR-ROW-VERDICT.
075300     WRITE ICRRSLT-REC.
075400 810-EXIT.
075500     EXIT.
075600
075700 815-MOVE-ONE-RESULT-FIELD.
075800     MOVE MT-FIELD(WS-SUB WS-PARA-SUB) TO
075900          IR-FIELD(WS-PARA-SUB).
076000     MOVE SPACES TO IR-GRADE(WS-PARA-SUB).
076100 815-EXIT.
076200     EXIT.
076300
076400 999-CLEANUP.
076500     CLOSE ICRDOCMS, SYSOUT.
076600     DISPLAY "** MASTER RECORDS READ **".
076700     DISPLAY DOC-MASTER-TABLE-CNT.
076800     DISPLAY "** MERGE ROWS BUILT **".
076900     DISPLAY MERGE-TABLE-CNT.
077000     DISPLAY "******** NORMAL END OF STEP ICRMEMP ********".
077100 999-EXIT.
077200     EXIT.
077300
077400 1000-ABEND-RTN.
077500     WRITE SYSOUT-REC FROM ABEND-REC.
077600     CLOSE ICRDOCMS, SYSOUT.
077700     DISPLAY "*** ABNORMAL END OF STEP - ICRMEMP ***".
077800     DIVIDE ZERO-VAL INTO ONE-VAL.
