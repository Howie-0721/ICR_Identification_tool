000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDCMPR.
000400 AUTHOR. R HATANO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/97.
000700 DATE-COMPILED. 03/14/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*     SINGLE-FIELD GRADING RULE SET FOR THE ICR RECOGNITION-RATE
001200*     TEST BATCH.  CALLED ONCE PER CONFIGURED FIELD BY ICRSCOR,
001300*     AND ONCE MORE PER ROW FOR THE DOCUMENT-TYPE FIELD, WHICH
001400*     IS GRADED BUT NEVER APPEARS AMONG THE EIGHT FIELD-n SLOTS.
001500******************************************************************
001600* CHANGE LOG
001700*   03/14/97  RH  12440  ORIGINAL FIELD-GRADING RULES FOR THE      RH12440
001800*                        ARC/HEALTH PILOT BATCH.                   RH12440
001900*   09/02/97  RH  12611  ADDED DOCUMENT-TYPE FIELD HANDLING WHEN   RH12611
002000*                        EMPLOYMENT PERMIT LETTERS CAME ONLINE.    RH12611
002100*   01/19/98  JS  12788  TRIM LEADING BLANKS BEFORE COMPARE -      JS12788
002200*                        OPERATOR RE-KEYED ANSWERS WITH A STRAY    JS12788
002300*                        LEADING SPACE WERE FAILING "MATCH".       JS12788
002400*   11/02/98  JS  13042  Y2K - NO DATE FIELDS TOUCHED HERE, BUT    JS13042
002500*                        REVIEWED FOR 4-DIGIT YEAR ASSUMPTIONS     JS13042
002600*                        PER PROJECT Y2K SIGN-OFF.  NONE FOUND.    JS13042
002700*   05/06/02  TGD 13390  "OTHERWISE" RULE NOW SHOWS ACTUAL-ONLY   TGD13390
002800*                        FOR THE TYPE FIELD, NEVER ANNOTATED.     TGD13390
002810*   09/15/03  TGD 13462  WS-SHIFT-IDX NOW HAS A RAW-BYTE OVERLAY  TGD13462
002820*                        FOR THE DEBUG DUMP DISPLAY.              TGD13462
002830*   11/04/03  TGD 13480  WS-SCAN-IDX AND RETURN-CD EACH GET A     TGD13480
002840*                        RAW-BYTE OVERLAY TOO, SAME REASON.       TGD13480
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  WS-TRIM-FIELDS.
003900     05  WS-ACTUAL-TRIM          PIC X(45).
004000     05  WS-ANSWER-TRIM          PIC X(30).
004100     05  WS-SHIFT-IDX            PIC 9(02) COMP.
004110     05  WS-SHIFT-IDX-RAW REDEFINES WS-SHIFT-IDX PIC X(01).
004200     05  WS-SCAN-IDX             PIC 9(02) COMP.
004210     05  WS-SCAN-IDX-RAW REDEFINES WS-SCAN-IDX PIC X(01).
004300
004400 01  WS-BUILD-FIELDS.
004500     05  WS-BUILD-OUT            PIC X(45).
004600
004700 LINKAGE SECTION.
004800 01  FLDCMPR-LINK.
004900     05  FC-IS-TYPE-FIELD        PIC X(01).
005000         88  FC-TYPE-FIELD       VALUE "Y".
005100     05  FC-ACTUAL-IN            PIC X(45).
005200     05  FC-ANSWER-IN            PIC X(30).
005300     05  FC-EXPECTED-TYPE-IN     PIC X(20).
005400     05  FC-DISPLAY-OUT          PIC X(45).
005500     05  FC-GRADE-OUT            PIC X(04).
005600
005700 01  RETURN-CD                   PIC S9(04) COMP.
005710 01  RETURN-CD-RAW REDEFINES RETURN-CD PIC X(02).
005800
005900 PROCEDURE DIVISION USING FLDCMPR-LINK, RETURN-CD.
006000     PERFORM 100-TRIM-FIELDS THRU 100-EXIT.
006100     IF FC-TYPE-FIELD
006200         PERFORM 200-GRADE-TYPE-FIELD THRU 200-EXIT
006300     ELSE
006400         PERFORM 300-GRADE-BUSINESS-FIELD THRU 300-EXIT.
006500
006600     MOVE ZERO TO RETURN-CD.
006700     GOBACK.
006800
006900 100-TRIM-FIELDS.
007000*    LEFT-SHIFT OVER LEADING BLANKS - NO INTRINSIC FUNCTIONS.
007100     MOVE FC-ACTUAL-IN TO WS-ACTUAL-TRIM.
007200     MOVE 1 TO WS-SCAN-IDX.
007300     PERFORM 110-SKIP-ACTUAL-BLANK THRU 110-EXIT
007400         UNTIL WS-SCAN-IDX > 45
007500            OR WS-ACTUAL-TRIM(WS-SCAN-IDX:1) NOT = SPACE.
007600     IF WS-SCAN-IDX > 1 AND WS-SCAN-IDX NOT > 45
007700         MOVE WS-ACTUAL-TRIM(WS-SCAN-IDX:) TO WS-BUILD-OUT
007800         MOVE WS-BUILD-OUT TO WS-ACTUAL-TRIM
007900     ELSE IF WS-SCAN-IDX > 45
008000         MOVE SPACES TO WS-ACTUAL-TRIM.
008100
008200     MOVE FC-ANSWER-IN TO WS-ANSWER-TRIM.
008300     MOVE 1 TO WS-SCAN-IDX.
008400     PERFORM 120-SKIP-ANSWER-BLANK THRU 120-EXIT
008500         UNTIL WS-SCAN-IDX > 30
008600            OR WS-ANSWER-TRIM(WS-SCAN-IDX:1) NOT = SPACE.
008700     IF WS-SCAN-IDX > 1 AND WS-SCAN-IDX NOT > 30
008800         MOVE WS-ANSWER-TRIM(WS-SCAN-IDX:) TO WS-BUILD-OUT
008900         MOVE WS-BUILD-OUT(1:30) TO WS-ANSWER-TRIM
009000     ELSE IF WS-SCAN-IDX > 30
009100         MOVE SPACES TO WS-ANSWER-TRIM.
009200 100-EXIT.
009300     EXIT.
009400
009500 110-SKIP-ACTUAL-BLANK.
009600     ADD +1 TO WS-SCAN-IDX.
009700 110-EXIT.
009800     EXIT.
009900
010000 120-SKIP-ANSWER-BLANK.
010100     ADD +1 TO WS-SCAN-IDX.
010200 120-EXIT.
010300     EXIT.
010400
010500 200-GRADE-TYPE-FIELD.
010600*    EXPECTED-FROM-ANSWER IS IGNORED FOR THE TYPE FIELD - THE
010700*    CONFIGURED EXPECTED TYPE FOR THE RUN IS THE ONLY ANSWER.
010800     MOVE WS-ACTUAL-TRIM(1:20) TO FC-DISPLAY-OUT.
010900     IF WS-ACTUAL-TRIM(1:20) = FC-EXPECTED-TYPE-IN
011000         MOVE "PASS" TO FC-GRADE-OUT
011100     ELSE
011200         MOVE "FAIL" TO FC-GRADE-OUT.
011300 200-EXIT.
011400     EXIT.
011500
011600 300-GRADE-BUSINESS-FIELD.
011700     IF WS-ACTUAL-TRIM = SPACES AND WS-ANSWER-TRIM = SPACES
011800         MOVE "N/A " TO FC-DISPLAY-OUT
011900         MOVE "PASS" TO FC-GRADE-OUT
012000     ELSE
012100     IF WS-ACTUAL-TRIM = SPACES
012200         STRING "N/A(" DELIMITED BY SIZE
012300                WS-ANSWER-TRIM DELIMITED BY SPACE
012400                ")" DELIMITED BY SIZE
012500                INTO FC-DISPLAY-OUT
012600         MOVE "FAIL" TO FC-GRADE-OUT
012700     ELSE
012800     IF WS-ACTUAL-TRIM(1:30) = WS-ANSWER-TRIM
012900         MOVE WS-ACTUAL-TRIM TO FC-DISPLAY-OUT
013000         MOVE "PASS" TO FC-GRADE-OUT
013100     ELSE
013200         STRING WS-ACTUAL-TRIM DELIMITED BY SPACE
013300                "(" DELIMITED BY SIZE
013400                WS-ANSWER-TRIM DELIMITED BY SPACE
013500                ")" DELIMITED BY SIZE
013600                INTO FC-DISPLAY-OUT
013700         MOVE "FAIL" TO FC-GRADE-OUT.
013800 300-EXIT.
013900     EXIT.
