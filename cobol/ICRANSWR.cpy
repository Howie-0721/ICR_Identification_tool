000100******************************************************************
000200* ICRANSWR  -  ANSWER RECORD (HUMAN-PREPARED ANSWER KEY).  ONE
000300*              ROW PER DOCUMENT FOR ARC/HEALTH; ONE ROW PER
000400*              DOCUMENT ITEM FOR EMPLOYMENT "MULTI-ROW" ANSWERS.
000500******************************************************************
000600 01  ANSWER-REC.
000700     05  AN-FILE-NAME            PIC X(40).
000800     05  AN-ANS-VAL              PIC X(30) OCCURS 8 TIMES.
000900     05  FILLER                  PIC X(04).
000910*
000920* DEBUG-DUMP VIEWS OF THE ANSWER ROW AND ITS FILE-NAME KEY.
000930     05  AN-FILE-NAME-1ST-CHAR REDEFINES AN-FILE-NAME.
000940         10  AN-FILE-NAME-1ST    PIC X(01).
000950         10  FILLER              PIC X(39).
000960 01  ANSWER-REC-RAW REDEFINES ANSWER-REC PIC X(284).
001000
001100******************************************************************
001200* ANSWER-TABLE  -  THE ANSWER FILE, LOADED INTO MEMORY SO THE
001300*                  MERGE AND ANALYSIS PROGRAMS CAN RANDOM-ACCESS
001400*                  BY FILE-NAME (SEARCH, NOT KEYED I/O - THE
001500*                  ANSWER FILE ITSELF IS LINE SEQUENTIAL).
001600******************************************************************
001700 01  ANSWER-TABLE.
001800     05  ANSWER-ROW OCCURS 2000 TIMES INDEXED BY ANS-IDX.
001900         10  AT-FILE-NAME        PIC X(40).
002000         10  AT-ANS-VAL          PIC X(30) OCCURS 8 TIMES.
002100 01  ANSWER-TABLE-CNT            PIC 9(04) COMP VALUE 0.
002110 01  ANSWER-TABLE-CNT-RAW REDEFINES ANSWER-TABLE-CNT PIC X(02).
