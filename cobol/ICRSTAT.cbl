000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ICRSTAT.
000400 AUTHOR. R HATANO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/23/97.
000700 DATE-COMPILED. 04/23/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          U6 PER-DOCUMENT STATISTICS.  FOR EVERY GRADED MERGE
001300*          ROW THAT HAS A MATCHED ANSWER (EVERY ROW ICRSCOR KEPT)
001400*          WRITES ONE STATISTICS-FILE ROW - CORRECT, EXPECTED,
001500*          MODEL-OUTPUT AND COMPARED COUNTS OVER THE CONFIGURED
001600*          FIELDS, PLUS PRECISION, RECALL, F1 AND ITEM ACCURACY -
001700*          AND ADDS THIS ROW'S NUMBERS INTO THE RUNNING BATCH
001800*          SUMS ICRSUMY WILL TURN INTO THE SUMMARY REPORT.
001900*
002000*          THE DOCUMENT-TYPE FIELD AND THE KEY FIELDS (DOC-UUID,
002100*          FILE-NAME) NEVER ENTER THESE COUNTS - ONLY THE EIGHT
002200*          FIELD-n SLOTS DO, AND ONLY AS MANY OF THEM AS ARE
002300*          CONFIGURED FOR THE RUN'S DOCUMENT TYPE.
002400*
002500*          ANSWERED RUN ONLY.  CALLED FROM ICRDRIV, AFTER ICRSCOR.
002600*
002700******************************************************************
002800*
002900         OUTPUT FILE             -   ICRSTFL  (STATS-FILE)
003000         DUMP FILE               -   SYSOUT
003100*
003200******************************************************************
003300* CHANGE LOG
003400*   04/23/97  RH  12442  ORIGINAL - ARC ONLY.                      RH12442
003500*   06/18/97  RH  12502  ADDED HEALTH - FOUR CONFIGURED FIELDS.    RH12502
003600*   09/02/97  RH  12611  ADDED EMPLOYMENT - EACH EXPLODED ITEM     RH12611
003700*                        ROW GETS ITS OWN STATISTICS ROW, MEASURED RH12611
003800*                        INDEPENDENTLY, SAME AS ANY OTHER ROW.     RH12611
003900*   11/02/98  JS  13042  Y2K REVIEW - NO DATE ARITHMETIC. NO       JS13042
004000*                        CHANGE.                                   JS13042
004100*   05/06/02  TGD 13390  ANNOTATION-STRIP LOGIC MOVED HERE FROM   TGD13390
004200*                        A ONE-OFF PARAGRAPH IN ICRSCOR - THE     TGD13390
004300*                        "(EXPECTED)" SUFFIX MUST COME OFF BEFORE TGD13390
004400*                        A MODEL VALUE COUNTS AS OUTPUT.          TGD13390
004410*   09/15/03  TGD 13462  4-DECIMAL RATIO ACCUMULATORS CHANGED     TGD13462
004420*                        FROM COMP TO COMP-3 - BINARY WAS WRONG   TGD13462
004430*                        FOR AN IMPLIED-DECIMAL FIELD.            TGD13462
004440*   11/04/03  TGD 13480  WS-DATE NOW HAS A YY/MM/DD BREAKDOWN     TGD13480
004450*                        VIEW, WS-PRECISION-4D AND WS-COMPARED-   TGD13480
004460*                        CNT EACH GET A DEBUG-DUMP OVERLAY.       TGD13480
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT ICRSTFL
006100     ASSIGN TO UT-S-ICRSTFL
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(130).
007400
007500****** ONE LINE PER ANSWERED DOCUMENT ROW
007600 FD  ICRSTFL
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 68 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS ICRSTFL-REC.
008200 01  ICRSTFL-REC.
008300     05  SR-FILE-NAME            PIC X(40).
008400     05  SR-CORRECT-COUNT        PIC 9(03).
008500     05  SR-EXPECTED-COUNT       PIC 9(03).
008600     05  SR-MODEL-OUT-COUNT      PIC 9(03).
008700     05  SR-COMPARED-COUNT       PIC 9(03).
008800     05  SR-PRECISION            PIC 9(01)V99.
008900     05  SR-RECALL               PIC 9(01)V99.
009000     05  SR-F1-SCORE             PIC 9(01)V99.
009100     05  SR-ITEM-ACCURACY        PIC 9(01)V99.
009200     05  FILLER                  PIC X(04).
009300
009400 WORKING-STORAGE SECTION.
009500 01  FILE-STATUS-CODES.
009600     05  OFCODE                  PIC X(02).
009700         88  CODE-GOOD           VALUE "00".
009800     05  FILLER                  PIC X(02).
009900
010000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010100     05  WS-SUB                  PIC 9(04) COMP.
010200     05  WS-FLD-SUB              PIC 9(02) COMP.
010300     05  WS-SCAN-IDX             PIC 9(02) COMP.
010400     05  WS-PAREN-IDX            PIC 9(02) COMP.
010500     05  WS-CORRECT-CNT          PIC 9(02) COMP.
010600     05  WS-EXPECTED-CNT         PIC 9(02) COMP.
010700     05  WS-MODEL-OUT-CNT        PIC 9(02) COMP.
010800     05  WS-COMPARED-CNT         PIC 9(02) COMP.
010810     05  WS-COMPARED-CNT-RAW REDEFINES WS-COMPARED-CNT PIC X(02).
010900     05  FILLER                  PIC X(02).
011000
011100 01  WS-RATIO-WORK.
011200     05  WS-PRECISION-4D         PIC S9(04)V9(04) COMP-3.
011210     05  WS-PRECISION-4D-RAW REDEFINES WS-PRECISION-4D PIC X(04).
011300     05  WS-RECALL-4D            PIC S9(04)V9(04) COMP-3.
011400     05  WS-F1-4D                PIC S9(04)V9(04) COMP-3.
011500     05  WS-ITEM-ACCURACY-4D     PIC S9(04)V9(04) COMP-3.
011600     05  WS-PR-SUM-4D            PIC S9(04)V9(04) COMP-3.
011700     05  FILLER                  PIC X(02).
011800
011900 01  WS-STRIP-WORK.
012000     05  WS-STRIPPED-MODEL       PIC X(45).
012100     05  WS-STRIP-FOUND-SW       PIC X(01).
012200         88  WS-PAREN-WAS-FOUND  VALUE "Y".
012300     05  FILLER                  PIC X(02).
012400
012500 COPY FLDCFG.
012600
012700 01  WS-DATE                     PIC 9(06).
012710 01  WS-DATE-X REDEFINES WS-DATE.
012720     05  WS-DATE-YY              PIC 9(02).
012730     05  WS-DATE-MM              PIC 9(02).
012740     05  WS-DATE-DD              PIC 9(02).
012800 77  RETURN-CD-LOCAL             PIC S9(04) COMP.
012900
013000 COPY ICRABEND.
013100
013200 LINKAGE SECTION.
013300 COPY ICRMERGE.
013400 COPY ICRSTATS.
013500
013600 01  MS-DOC-TYPE-PARM            PIC X(20).
013700 01  RETURN-CD                   PIC S9(04) COMP.
013800
013900 PROCEDURE DIVISION USING MERGE-TABLE, MERGE-TABLE-CNT,
014000                           MS-DOC-TYPE-PARM, STAT-SUMS-AREA,
014100                           RETURN-CD.
014200
014300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400     PERFORM 100-STAT-ALL-ROWS THRU 100-EXIT.
014500     PERFORM 999-CLEANUP THRU 999-EXIT.
014600     MOVE ZERO TO RETURN-CD.
014700     GOBACK.
014800
014900 000-HOUSEKEEPING.
015000     DISPLAY "******** BEGIN STEP ICRSTAT ********".
015100     ACCEPT WS-DATE FROM DATE.
015200     MOVE 0 TO SS-TOTAL-RECORDS.
015300     MOVE 0 TO SS-FULLY-CORRECT.
015400     MOVE 0 TO SS-SUM-PRECISION.
015500     MOVE 0 TO SS-SUM-RECALL.
015600     MOVE 0 TO SS-SUM-F1.
015700     MOVE 0 TO SS-SUM-ITEM-ACCURACY.
015800     OPEN OUTPUT SYSOUT.
015900     OPEN OUTPUT ICRSTFL.
016000     PERFORM 050-SET-RUN-CONFIG THRU 050-EXIT.
016100 000-EXIT.
016200     EXIT.
016300
016400 050-SET-RUN-CONFIG.
016500     MOVE MS-DOC-TYPE-PARM TO RT-DOC-TYPE.
016600     EVALUATE TRUE
016700         WHEN RT-IS-ARC
016800             MOVE 6 TO RT-FIELD-COUNT
016900         WHEN RT-IS-HEALTH
017000             MOVE 4 TO RT-FIELD-COUNT
017100         WHEN RT-IS-EMPLOYMENT
017200             MOVE 8 TO RT-FIELD-COUNT
017300         WHEN OTHER
017400             MOVE "UNRECOGNIZED DOCUMENT TYPE PARM" TO
017500                  ABEND-REASON
017600             MOVE SPACES TO EXPECTED-VAL
017700             MOVE MS-DOC-TYPE-PARM TO ACTUAL-VAL
017800             GO TO 1000-ABEND-RTN
017900     END-EVALUATE.
018000 050-EXIT.
018100     EXIT.
018200
018300 100-STAT-ALL-ROWS.
018400     PERFORM 110-STAT-ONE-ROW-IF-ANSWERED THRU 110-EXIT
018500         VARYING WS-SUB FROM 1 BY 1
018600         UNTIL WS-SUB > MERGE-TABLE-CNT.
018700 100-EXIT.
018800     EXIT.
018900
019000 110-STAT-ONE-ROW-IF-ANSWERED.
019100     IF MT-ANSWER-FOUND(WS-SUB)
019200         PERFORM 200-STAT-ONE-ROW THRU 200-EXIT
019300     END-IF.
019400 110-EXIT.
019500     EXIT.
019600
019700 200-STAT-ONE-ROW.
019800     MOVE 0 TO WS-CORRECT-CNT.
019900     MOVE 0 TO WS-EXPECTED-CNT.
020000     MOVE 0 TO WS-MODEL-OUT-CNT.
020100     MOVE 0 TO WS-COMPARED-CNT.
020200
020300     PERFORM 210-COUNT-ONE-FIELD THRU 210-EXIT
020400         VARYING WS-FLD-SUB FROM 1 BY 1
020500         UNTIL WS-FLD-SUB > RT-FIELD-COUNT.
020600
020700     PERFORM 300-COMPUTE-RATIOS THRU 300-EXIT.
020800     PERFORM 400-WRITE-STAT-ROW THRU 400-EXIT.
020900     PERFORM 500-ACCUMULATE-SUMS THRU 500-EXIT.
021000 200-EXIT.
021100     EXIT.
021200
021300 210-COUNT-ONE-FIELD.
021400     PERFORM 250-STRIP-ANNOTATION THRU 250-EXIT.
021500
021600     IF MT-ANS-FIELD(WS-SUB WS-FLD-SUB) NOT = SPACES
021700         ADD 1 TO WS-EXPECTED-CNT.
021800
021900     IF WS-STRIPPED-MODEL NOT = SPACES
022000           AND WS-STRIPPED-MODEL NOT = "N/A"
022100         ADD 1 TO WS-MODEL-OUT-CNT
022200         IF MT-ANS-FIELD(WS-SUB WS-FLD-SUB) NOT = SPACES
022300             ADD 1 TO WS-COMPARED-CNT
022400         END-IF
022500     END-IF.
022600
022700     IF MT-ANS-FIELD(WS-SUB WS-FLD-SUB) NOT = SPACES
022800           AND WS-STRIPPED-MODEL NOT = SPACES
022900           AND MT-GRADE(WS-SUB WS-FLD-SUB) = "PASS"
023000         ADD 1 TO WS-CORRECT-CNT.
023100 210-EXIT.
023200     EXIT.
023300
023400 250-STRIP-ANNOTATION.
023500*    THE DISPLAY VALUE IS "ACTUAL(EXPECTED)" OR "N/A(EXPECTED)"
023600*    WHEN ANNOTATED - CUT AT THE FIRST "(" IF ONE IS PRESENT, NO
023700*    INTRINSIC FUNCTIONS.
023800     MOVE MT-FIELD(WS-SUB WS-FLD-SUB) TO WS-STRIPPED-MODEL.
023900     MOVE "N" TO WS-STRIP-FOUND-SW.
024000     MOVE 1 TO WS-SCAN-IDX.
024100     PERFORM 260-SCAN-FOR-PAREN THRU 260-EXIT
024200         UNTIL WS-SCAN-IDX > 45 OR WS-PAREN-WAS-FOUND.
024300     IF WS-PAREN-WAS-FOUND
024400         SUBTRACT 1 FROM WS-SCAN-IDX GIVING WS-PAREN-IDX
024500         IF WS-PAREN-IDX = 0
024600             MOVE SPACES TO WS-STRIPPED-MODEL
024700         ELSE
024800             MOVE SPACES TO WS-STRIPPED-MODEL(WS-PAREN-IDX:)
024900         END-IF.
025000 250-EXIT.
025100     EXIT.
025200
025300 260-SCAN-FOR-PAREN.
025400     IF WS-STRIPPED-MODEL(WS-SCAN-IDX:1) = "("
025500         MOVE "Y" TO WS-STRIP-FOUND-SW
025600     ELSE
025700         ADD 1 TO WS-SCAN-IDX.
025800 260-EXIT.
025900     EXIT.
026000
026100 300-COMPUTE-RATIOS.
026200     IF WS-MODEL-OUT-CNT = 0
026300         MOVE 0 TO WS-PRECISION-4D
026400     ELSE
026500         DIVIDE WS-CORRECT-CNT BY WS-MODEL-OUT-CNT
026600             GIVING WS-PRECISION-4D ROUNDED.
026700
026800     IF WS-EXPECTED-CNT = 0
026900         MOVE 0 TO WS-RECALL-4D
027000     ELSE
027100         DIVIDE WS-CORRECT-CNT BY WS-EXPECTED-CNT
027200             GIVING WS-RECALL-4D ROUNDED.
027300
027400     MOVE WS-PRECISION-4D TO WS-PR-SUM-4D.
027500     ADD WS-RECALL-4D TO WS-PR-SUM-4D.
027600     IF WS-PR-SUM-4D = 0
027700         MOVE 0 TO WS-F1-4D
027800     ELSE
027900         COMPUTE WS-F1-4D ROUNDED =
028000             (2 * WS-PRECISION-4D * WS-RECALL-4D) / WS-PR-SUM-4D.
028100
028200     IF WS-COMPARED-CNT = 0
028300         MOVE 0 TO WS-ITEM-ACCURACY-4D
028400     ELSE
028500         DIVIDE WS-CORRECT-CNT BY WS-COMPARED-CNT
028600             GIVING WS-ITEM-ACCURACY-4D ROUNDED.
028700 300-EXIT.
028800     EXIT.
028900
029000 400-WRITE-STAT-ROW.
029100     MOVE MT-FILE-NAME(WS-SUB) TO SR-FILE-NAME.
029200     MOVE WS-CORRECT-CNT  TO SR-CORRECT-COUNT.
029300     MOVE WS-EXPECTED-CNT TO SR-EXPECTED-COUNT.
029400     MOVE WS-MODEL-OUT-CNT TO SR-MODEL-OUT-COUNT.
029500     MOVE WS-COMPARED-CNT TO SR-COMPARED-COUNT.
029600*    4-DECIMAL WORKING VALUES ROUND DOWN ONE MORE PLACE FOR THE
029700*    DISPLAYED 2-DECIMAL COLUMNS - NOT A PLAIN TRUNCATING MOVE.
029800     COMPUTE SR-PRECISION ROUNDED = WS-PRECISION-4D.
029900     COMPUTE SR-RECALL ROUNDED = WS-RECALL-4D.
030000     COMPUTE SR-F1-SCORE ROUNDED = WS-F1-4D.
030100     COMPUTE SR-ITEM-ACCURACY ROUNDED = WS-ITEM-ACCURACY-4D.
030200     WRITE ICRSTFL-REC.
030300 400-EXIT.
030400     EXIT.
030500
030600 500-ACCUMULATE-SUMS.
030700     ADD 1 TO SS-TOTAL-RECORDS.
030800     IF MT-ROW-VERDICT(WS-SUB) = "PASS"
030900         ADD 1 TO SS-FULLY-CORRECT.
031000     ADD WS-PRECISION-4D TO SS-SUM-PRECISION.
031100     ADD WS-RECALL-4D TO SS-SUM-RECALL.
031200     ADD WS-F1-4D TO SS-SUM-F1.
031300     ADD WS-ITEM-ACCURACY-4D TO SS-SUM-ITEM-ACCURACY.
031400 500-EXIT.
031500     EXIT.
031600
031700 999-CLEANUP.
031800     CLOSE ICRSTFL, SYSOUT.
031900     DISPLAY "** STATISTICS ROWS WRITTEN **".
032000     DISPLAY SS-TOTAL-RECORDS.
032100     DISPLAY "******** NORMAL END OF STEP ICRSTAT ********".
032200 999-EXIT.
032300     EXIT.
032400
032500 1000-ABEND-RTN.
032600     WRITE SYSOUT-REC FROM ABEND-REC.
032700     CLOSE ICRSTFL, SYSOUT.
032800     DISPLAY "*** ABNORMAL END OF STEP - ICRSTAT ***".
032900     DIVIDE ZERO-VAL INTO ONE-VAL.
