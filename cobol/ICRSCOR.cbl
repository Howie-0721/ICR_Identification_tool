000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ICRSCOR.
000400 AUTHOR. R HATANO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/16/97.
000700 DATE-COMPILED. 04/16/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          U4 SCORER - GRADES EVERY ROW IN THE IN-MEMORY MERGE
001300*          TABLE BUILT BY ICRMSTD OR ICRMEMP AGAINST THE ANSWER
001400*          VALUES ALREADY CARRIED ALONG IN THAT SAME ROW.  A ROW
001500*          WITH NO MATCHED ANSWER IS DROPPED FROM THE OUTPUT
001600*          ENTIRELY.  EVERY SURVIVING ROW GETS A DISPLAY VALUE
001700*          AND A GRADE FOR EACH CONFIGURED FIELD PLUS A PASS/FAIL
001800*          ROW VERDICT, THEN IS WRITTEN TO THE GRADED RESULT FILE.
001900*
002000*          ANSWERED RUN ONLY - NEVER CALLED ON A NO-ANSWER RUN.
002100*
002200*          CALLED FROM ICRDRIV, AFTER ICRMSTD OR ICRMEMP.
002300*
002400******************************************************************
002500*
002600         OUTPUT FILE             -   ICRRSLT  (GRADED)
002700         DUMP FILE               -   SYSOUT
002800*
002900******************************************************************
003000* CHANGE LOG
003100*   04/16/97  RH  12441  ORIGINAL - ARC ONLY, SIX CONFIGURED       RH12441
003200*                        FIELDS PLUS THE DOCUMENT-TYPE FIELD.      RH12441
003300*   06/18/97  RH  12502  ADDED HEALTH - FOUR CONFIGURED FIELDS,    RH12502
003400*                        SAME EIGHT-SLOT ROW SHAPE.                RH12502
003500*   09/02/97  RH  12611  ADDED EMPLOYMENT - EIGHT CONFIGURED       RH12611
003600*                        FIELDS, ONE CALL TO FLDCMPR PER ITEM ROW  RH12611
003700*                        JUST LIKE THE OTHER TWO TYPES.            RH12611
003800*   11/02/98  JS  13042  Y2K REVIEW - NO DATE ARITHMETIC HERE,     JS13042
003900*                        NONE OF THE COMPARES ARE DATE-AWARE.      JS13042
004000*                        NO CHANGE.                                JS13042
004100*   05/06/02  TGD 13390  ANSWER VALUES NOW COME OFF THE MERGE     TGD13390
004200*                        TABLE ROW ITSELF (MT-ANS-FIELD) INSTEAD  TGD13390
004300*                        OF A SEPARATE ANSWER-FILE RE-READ, AND   TGD13390
004400*                        THE "NO MATCHED ANSWER - DROP THE ROW"   TGD13390
004500*                        RULE MOVED HERE FROM THE MERGE STEP.     TGD13390
004510*   11/04/03  TGD 13480  WS-DATE NOW HAS A YY/MM/DD BREAKDOWN     TGD13480
004520*                        VIEW, WS-ROWS-FAILED AND RETURN-CD-     TGD13480
004530*                        LOCAL EACH GET A DEBUG-DUMP OVERLAY.     TGD13480
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT ICRRSLT
006200     ASSIGN TO UT-S-ICRRSLT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(130).
007500
007600****** ONE LINE PER GRADED MERGE ROW - ANSWERED RUN ONLY
007700 FD  ICRRSLT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 496 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS ICRRSLT-REC.
008300 01  ICRRSLT-REC.
008400     05  IR-DOC-UUID             PIC X(36).
008500     05  IR-FILE-NAME            PIC X(40).
008600     05  IR-TYPE-VALUE           PIC X(20).
008700     05  IR-FIELD                PIC X(45) OCCURS 8 TIMES.
008800     05  IR-GRADE                PIC X(04) OCCURS 8 TIMES.
008900     05  IR-ROW-VERDICT          PIC X(04).
009000     05  FILLER                  PIC X(04).
009100
009200 WORKING-STORAGE SECTION.
009300 01  FILE-STATUS-CODES.
009400     05  OFCODE                  PIC X(02).
009500         88  CODE-GOOD           VALUE "00".
009600     05  FILLER                  PIC X(02).
009700
009800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009900     05  WS-SUB                  PIC 9(04) COMP.
010000     05  WS-FLD-SUB              PIC 9(02) COMP.
010100     05  WS-ROWS-KEPT            PIC 9(04) COMP.
010200     05  WS-ROWS-DROPPED         PIC 9(04) COMP.
010300     05  WS-ROWS-FAILED          PIC 9(04) COMP.
010310     05  WS-ROWS-FAILED-RAW REDEFINES WS-ROWS-FAILED PIC X(02).
010400     05  WS-ROW-FAILED-SW        PIC X(01).
010500         88  WS-ROW-HAS-FAILED   VALUE "Y".
010600     05  FILLER                  PIC X(01).
010700
010800******************************************************************
010900* WS-FLDCMPR-LINK  -  SAME SHAPE AS FLDCMPR'S OWN LINKAGE GROUP.
011000*                      THIS PROGRAM OWNS THE STORAGE; FLDCMPR
011100*                      ONLY SEES IT BY REFERENCE ON THE CALL.
011200******************************************************************
011300 01  WS-FLDCMPR-LINK.
011400     05  FC-IS-TYPE-FIELD        PIC X(01).
011500     05  FC-ACTUAL-IN            PIC X(45).
011600     05  FC-ANSWER-IN            PIC X(30).
011700     05  FC-EXPECTED-TYPE-IN     PIC X(20).
011800     05  FC-DISPLAY-OUT          PIC X(45).
011900     05  FC-GRADE-OUT            PIC X(04).
012000     05  FILLER                  PIC X(02).
012100
012200 COPY FLDCFG.
012300
012400 01  WS-DATE                     PIC 9(06).
012410 01  WS-DATE-X REDEFINES WS-DATE.
012420     05  WS-DATE-YY              PIC 9(02).
012430     05  WS-DATE-MM              PIC 9(02).
012440     05  WS-DATE-DD              PIC 9(02).
012500 01  RETURN-CD-LOCAL             PIC S9(04) COMP.
012510 01  RETURN-CD-LOCAL-RAW REDEFINES RETURN-CD-LOCAL PIC X(02).
012600
012700 COPY ICRABEND.
012800
012900 LINKAGE SECTION.
013000 COPY ICRMERGE.
013100
013200 01  MS-DOC-TYPE-PARM            PIC X(20).
013300 01  RETURN-CD                   PIC S9(04) COMP.
013400
013500 PROCEDURE DIVISION USING MERGE-TABLE, MERGE-TABLE-CNT,
013600                           MS-DOC-TYPE-PARM, RETURN-CD.
013700
013800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013900     PERFORM 100-SCORE-ALL-ROWS THRU 100-EXIT.
014000     PERFORM 999-CLEANUP THRU 999-EXIT.
014100     MOVE ZERO TO RETURN-CD.
014200     GOBACK.
014300
014400 000-HOUSEKEEPING.
014500     DISPLAY "******** BEGIN STEP ICRSCOR ********".
014600     ACCEPT WS-DATE FROM DATE.
014700     MOVE 0 TO WS-ROWS-KEPT.
014800     MOVE 0 TO WS-ROWS-DROPPED.
014900     MOVE 0 TO WS-ROWS-FAILED.
015000     OPEN OUTPUT SYSOUT.
015100     OPEN OUTPUT ICRRSLT.
015200     PERFORM 050-SET-RUN-CONFIG THRU 050-EXIT.
015300 000-EXIT.
015400     EXIT.
015500
015600 050-SET-RUN-CONFIG.
015700*    THE FIELD COUNT AND EXPECTED TYPE-FIELD VALUE ARE SET ONCE
015800*    PER RUN FROM THE DOCUMENT-TYPE PARM - SEE FLDCFG (U9).
015900     MOVE MS-DOC-TYPE-PARM TO RT-DOC-TYPE.
016000     EVALUATE TRUE
016100         WHEN RT-IS-ARC
016200             MOVE 6            TO RT-FIELD-COUNT
016300             MOVE "ARC"        TO RT-EXPECTED-TYPE
016400             MOVE "ARC PERMIT" TO RT-TYPE-TITLE
016500         WHEN RT-IS-HEALTH
016600             MOVE 4            TO RT-FIELD-COUNT
016700             MOVE "HEALTH"     TO RT-EXPECTED-TYPE
016800             MOVE "HEALTH CERT" TO RT-TYPE-TITLE
016900         WHEN RT-IS-EMPLOYMENT
017000             MOVE 8            TO RT-FIELD-COUNT
017100             MOVE "EMPLOYMENT" TO RT-EXPECTED-TYPE
017200             MOVE "EMPLMT LTR" TO RT-TYPE-TITLE
017300         WHEN OTHER
017400             MOVE "UNRECOGNIZED DOCUMENT TYPE PARM" TO
017500                  ABEND-REASON
017600             MOVE SPACES TO EXPECTED-VAL
017700             MOVE MS-DOC-TYPE-PARM TO ACTUAL-VAL
017800             GO TO 1000-ABEND-RTN
017900     END-EVALUATE.
018000 050-EXIT.
018100     EXIT.
018200
018300 100-SCORE-ALL-ROWS.
018400     PERFORM 200-SCORE-ONE-ROW THRU 200-EXIT
018500         VARYING WS-SUB FROM 1 BY 1
018600         UNTIL WS-SUB > MERGE-TABLE-CNT.
018700 100-EXIT.
018800     EXIT.
018900
019000 200-SCORE-ONE-ROW.
019100*    U4 STEP 1 - A ROW WITH NO MATCHED ANSWER NEVER REACHES THE
019200*    OUTPUT FILE AT ALL.
019300     IF NOT MT-ANSWER-FOUND(WS-SUB)
019400         ADD 1 TO WS-ROWS-DROPPED
019500         GO TO 200-EXIT.
019600
019700     MOVE "N" TO WS-ROW-FAILED-SW.
019800     PERFORM 210-GRADE-TYPE-FIELD THRU 210-EXIT.
019900     PERFORM 220-GRADE-BUSINESS-FIELDS THRU 220-EXIT
020000         VARYING WS-FLD-SUB FROM 1 BY 1
020100         UNTIL WS-FLD-SUB > RT-FIELD-COUNT.
020200
020300     IF WS-ROW-HAS-FAILED
020400         MOVE "FAIL" TO MT-ROW-VERDICT(WS-SUB)
020500         ADD 1 TO WS-ROWS-FAILED
020600     ELSE
020700         MOVE "PASS" TO MT-ROW-VERDICT(WS-SUB).
020800
020900     ADD 1 TO WS-ROWS-KEPT.
021000     PERFORM 300-WRITE-GRADED-ROW THRU 300-EXIT.
021100 200-EXIT.
021200     EXIT.
021300
021400 210-GRADE-TYPE-FIELD.
021500*    THE DOCUMENT-TYPE FIELD IS GRADED AGAINST THE CONFIGURED
021600*    EXPECTED TYPE FOR THE RUN, NOT AGAINST AN ANSWER-TABLE
021700*    VALUE - IT NEVER OCCUPIES ONE OF THE EIGHT FIELD-n SLOTS,
021800*    SO ITS GRADE AFFECTS THE ROW VERDICT ONLY, NEVER A GRADE-n
021900*    COLUMN.
022000     MOVE "Y" TO FC-IS-TYPE-FIELD.
022100     MOVE MT-TYPE-VALUE(WS-SUB) TO FC-ACTUAL-IN.
022200     MOVE SPACES TO FC-ANSWER-IN.
022300     MOVE RT-EXPECTED-TYPE TO FC-EXPECTED-TYPE-IN.
022400     CALL "FLDCMPR" USING WS-FLDCMPR-LINK, RETURN-CD-LOCAL.
022500     IF FC-GRADE-OUT = "FAIL"
022600         MOVE "Y" TO WS-ROW-FAILED-SW.
022700 210-EXIT.
022800     EXIT.
022900
023000 220-GRADE-BUSINESS-FIELDS.
023100     MOVE "N" TO FC-IS-TYPE-FIELD.
023200     MOVE MT-FIELD(WS-SUB WS-FLD-SUB) TO FC-ACTUAL-IN.
023300     MOVE MT-ANS-FIELD(WS-SUB WS-FLD-SUB) TO FC-ANSWER-IN.
023400     MOVE SPACES TO FC-EXPECTED-TYPE-IN.
023500     CALL "FLDCMPR" USING WS-FLDCMPR-LINK, RETURN-CD-LOCAL.
023600     MOVE FC-DISPLAY-OUT TO MT-FIELD(WS-SUB WS-FLD-SUB).
023700     MOVE FC-GRADE-OUT   TO MT-GRADE(WS-SUB WS-FLD-SUB).
023800     IF FC-GRADE-OUT = "FAIL"
023900         MOVE "Y" TO WS-ROW-FAILED-SW.
024000 220-EXIT.
024100     EXIT.
024200
024300 300-WRITE-GRADED-ROW.
024400     MOVE MT-DOC-UUID(WS-SUB)   TO IR-DOC-UUID.
024500     MOVE MT-FILE-NAME(WS-SUB)  TO IR-FILE-NAME.
024600     MOVE MT-TYPE-VALUE(WS-SUB) TO IR-TYPE-VALUE.
024700     PERFORM 310-MOVE-ONE-OUTPUT-FIELD THRU 310-EXIT
024800         VARYING WS-FLD-SUB FROM 1 BY 1
024900         UNTIL WS-FLD-SUB > 8.
025000     MOVE MT-ROW-VERDICT(WS-SUB) TO IR-ROW-VERDICT.
025100     WRITE ICRRSLT-REC.
025200 300-EXIT.
025300     EXIT.
025400
025500 310-MOVE-ONE-OUTPUT-FIELD.
025600     MOVE MT-FIELD(WS-SUB WS-FLD-SUB) TO
025700          IR-FIELD(WS-FLD-SUB).
025800     MOVE MT-GRADE(WS-SUB WS-FLD-SUB) TO
025900          IR-GRADE(WS-FLD-SUB).
026000 310-EXIT.
026100     EXIT.
026200
026300 999-CLEANUP.
026400     CLOSE ICRRSLT, SYSOUT.
026500     DISPLAY "** ROWS GRADED AND WRITTEN **".
026600     DISPLAY WS-ROWS-KEPT.
026700     DISPLAY "** ROWS DROPPED - NO MATCHED ANSWER **".
026800     DISPLAY WS-ROWS-DROPPED.
026900     DISPLAY "** ROWS FAILED **".
027000     DISPLAY WS-ROWS-FAILED.
027100     DISPLAY "******** NORMAL END OF STEP ICRSCOR ********".
027200 999-EXIT.
027300     EXIT.
027400
027500 1000-ABEND-RTN.
027600     WRITE SYSOUT-REC FROM ABEND-REC.
027700     CLOSE ICRRSLT, SYSOUT.
027800     DISPLAY "*** ABNORMAL END OF STEP - ICRSCOR ***".
027900     DIVIDE ZERO-VAL INTO ONE-VAL.
