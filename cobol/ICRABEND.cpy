000100******************************************************************
000200* ICRABEND  -  ABEND TRACE LINE, WRITTEN TO SYSOUT AHEAD OF ANY
000300*              DIVIDE-BY-ZERO ABEND FORCED BY 1000-ABEND-RTN
000400*              IN THE ICR BATCH PROGRAMS.
000500******************************************************************
000600 01  ABEND-REC.
000700     05  FILLER                  PIC X(01) VALUE SPACE.
000800     05  ABEND-REASON            PIC X(60).
000900     05  FILLER                  PIC X(01) VALUE SPACE.
001000     05  EXPECTED-VAL            PIC X(30).
001100     05  FILLER                  PIC X(01) VALUE SPACE.
001200     05  ACTUAL-VAL              PIC X(30).
001300     05  FILLER                  PIC X(07) VALUE SPACES.
001310*
001320* ABEND-REC-X - FIRST-BYTE DEBUG VIEW OF THE TRACE LINE, SAME
001330* RAW-DUMP HABIT USED ON THE COUNTERS BELOW.
001340 01  ABEND-REC-X REDEFINES ABEND-REC.
001350     05  AR-FIRST-CHAR           PIC X(01).
001360     05  FILLER                  PIC X(99).
001400 01  ZERO-VAL                    PIC 9(01) VALUE 0.
001410 01  ZERO-VAL-RAW REDEFINES ZERO-VAL PIC X(01).
001500 01  ONE-VAL                     PIC 9(01) VALUE 1.
001510 01  ONE-VAL-RAW REDEFINES ONE-VAL PIC X(01).
