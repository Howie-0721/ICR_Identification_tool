000100******************************************************************
000200* ICRPARM  -  RUN-CONTROL PARAMETER CARD (ICRDRIV SYSIN).  ONE
000300*             CARD PER RUN.  COLS 1-20 THE DOCUMENT TYPE, COL 21
000400*             THE RUN MODE, COLS 22-80 UNUSED.
000500******************************************************************
000600 01  PARM-CARD-REC.
000700     05  PC-DOC-TYPE-PARM        PIC X(20).
000800     05  PC-RUN-MODE-PARM        PIC X(01).
000900         88  PC-ANSWERED-RUN     VALUE "A".
001000         88  PC-NO-ANSWER-RUN    VALUE "N".
001100     05  FILLER                  PIC X(59).
001110*
001120* DEBUG-DUMP VIEWS OF THE PARM CARD, SAME HABIT AS THE MASTER
001130* RECORD OVERLAYS IN ICRDRIV.
001140     05  PC-DOC-TYPE-1ST-CHAR REDEFINES PC-DOC-TYPE-PARM.
001150         10  PC-DOC-TYPE-1ST     PIC X(01).
001160         10  FILLER              PIC X(19).
001170     05  PC-DOC-TYPE-HALVES REDEFINES PC-DOC-TYPE-PARM.
001180         10  PC-DOC-TYPE-FIRST10 PIC X(10).
001190         10  PC-DOC-TYPE-LAST10  PIC X(10).
001200 01  PARM-CARD-REC-RAW REDEFINES PARM-CARD-REC PIC X(80).
