000100******************************************************************
000200* ICRMERGE  -  MERGED/GRADED DETAIL ROW.  WRITTEN UNSCORED BY
000300*              ICRMSTD/ICRMEMP (GRADE-n AND ROW-VERDICT SPACES),
000400*              THEN RE-WRITTEN SCORED BY ICRSCOR.
000500*
000600*              RM-DOC-UUID IS CARRIED FOR THE ARC/HEALTH ANSWERED
000700*              RUN ONLY - THE NO-ANSWER RUN LEAVES IT SPACES AND
000800*              ICRSCOR'S CALLERS OMIT IT FROM THE PRINTED COLUMN
000900*              LIST (SEE FLDCFG U9 DERIVATION).
001000*
001100*              RM-ITEM-SEQ IS NOT AN OUTPUT COLUMN - IT IS THE
001200*              EMPLOYMENT ROW-EXPLOSION ORDINAL (1 THRU 20), KEPT
001300*              HERE SOLELY SO THE FINAL SORT KEY (FILE-NAME,
001400*              WORKER-NO) CAN BE RE-CREATED WITHOUT RE-PARSING
001500*              THE GRADED, POSSIBLY ANNOTATED FIELD-3 VALUE.
001600******************************************************************
001700 01  MERGE-ROW.
001800     05  RM-DOC-UUID             PIC X(36).
001900     05  RM-FILE-NAME            PIC X(40).
002000     05  RM-TYPE-VALUE           PIC X(20).
002100     05  RM-FIELD                PIC X(45) OCCURS 8 TIMES.
002200     05  RM-GRADE                PIC X(04) OCCURS 8 TIMES.
002300     05  RM-ROW-VERDICT          PIC X(04).
002400     05  RM-ITEM-SEQ             PIC 9(02) COMP.
002410     05  RM-ITEM-SEQ-RAW REDEFINES RM-ITEM-SEQ PIC X(02).
002500     05  FILLER                  PIC X(03).
002510*
002520* RM-FILE-NAME-1ST-CHAR - DEBUG-DUMP VIEW OF THE SORT-KEY FIELD.
002530     05  RM-FILE-NAME-1ST-CHAR REDEFINES RM-FILE-NAME.
002540         10  RM-FILE-NAME-1ST    PIC X(01).
002550         10  FILLER              PIC X(39).
002600
002700******************************************************************
002800* MERGE-TABLE  -  IN-MEMORY HOLD OF MERGED ROWS BETWEEN THE
002900*                 MERGE STEP AND THE SORT-AND-WRITE STEP (U2
003000*                 STEP 6, U3 STEP 4).  ALSO RE-USED BY ICRSCOR
003100*                 TO HOLD A BATCH OF MERGE-FILE ROWS WHILE IT
003200*                 SCORES THEM AGAINST THE ANSWER TABLE.
003300******************************************************************
003400 01  MERGE-TABLE.
003500     05  MERGE-TAB-ROW OCCURS 2000 TIMES INDEXED BY MERGE-IDX.
003600         10  MT-DOC-UUID         PIC X(36).
003700         10  MT-FILE-NAME        PIC X(40).
003800         10  MT-TYPE-VALUE       PIC X(20).
003900         10  MT-FIELD            PIC X(45) OCCURS 8 TIMES.
004000         10  MT-ANS-FIELD        PIC X(30) OCCURS 8 TIMES.
004100         10  MT-HAS-ANSWER       PIC X(01).
004200             88  MT-ANSWER-FOUND VALUE "Y".
004300         10  MT-ITEM-SEQ         PIC 9(02) COMP.
004400         10  MT-GRADE            PIC X(04) OCCURS 8 TIMES.
004500         10  MT-ROW-VERDICT      PIC X(04).
004600         10  FILLER              PIC X(03).
004700 01  MERGE-TABLE-CNT              PIC 9(04) COMP VALUE 0.
004710 01  MERGE-TABLE-CNT-RAW REDEFINES MERGE-TABLE-CNT PIC X(02).
