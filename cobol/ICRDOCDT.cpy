000100******************************************************************
000200* ICRDOCDT  -  DOC-DETAIL RECORD, ONE PER DOCUMENT (ARC/HEALTH
000300*              EXTRACTION ONLY).  FIELD-VAL-1 THRU FIELD-VAL-8
000400*              ARE POSITIONALLY MAPPED TO THE CONFIGURED FIELD
000500*              LIST FOR THE RUN'S DOCUMENT TYPE - SEE FLDCFG.
000600******************************************************************
000700 01  DOC-DETAIL-REC.
000800     05  DD-DOC-UUID             PIC X(36).
000900     05  DD-FIELD-VAL            PIC X(30) OCCURS 8 TIMES.
001000     05  FILLER                  PIC X(04).
001010*
001020* DEBUG-DUMP VIEWS OF THE DETAIL ROW AND ITS UUID KEY.
001030     05  DD-DOC-UUID-1ST-CHAR REDEFINES DD-DOC-UUID.
001040         10  DD-DOC-UUID-1ST     PIC X(01).
001050         10  FILLER              PIC X(35).
001060 01  DOC-DETAIL-REC-RAW REDEFINES DOC-DETAIL-REC PIC X(280).
001100
001200******************************************************************
001300* DOC-DETAIL-TABLE  -  THE WHOLE DOC-DETAIL FILE HELD IN MEMORY,
001400*                       KEYED BY DOC-UUID, SO THE MERGE PROGRAMS
001500*                       CAN LOOK UP A DETAIL ROW FOR EACH SELECTED
001600*                       MASTER RECORD (SEARCH, NOT KEYED I/O).
001700******************************************************************
001800 01  DOC-DETAIL-TABLE.
001900     05  DOC-DETAIL-ROW OCCURS 2000 TIMES INDEXED BY DD-TAB-IDX.
002000         10  DX-DOC-UUID         PIC X(36).
002100         10  DX-FIELD-VAL        PIC X(30) OCCURS 8 TIMES.
002200 01  DOC-DETAIL-TABLE-CNT        PIC 9(04) COMP VALUE 0.
002210 01  DOC-DETAIL-TABLE-CNT-RAW REDEFINES DOC-DETAIL-TABLE-CNT
002220     PIC X(02).
