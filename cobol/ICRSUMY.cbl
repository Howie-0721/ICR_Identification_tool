000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ICRSUMY.
000400 AUTHOR. R HATANO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/25/97.
000700 DATE-COMPILED. 04/25/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          U7 SUMMARY REPORT.  WRITES THE FIXED TEN-LINE BATCH
001300*          SUMMARY FROM THE RUNNING SUMS ICRSTAT LEFT BEHIND -
001400*          FIVE "BASIC STATS" LINES (COUNTS AND THE FULLY-CORRECT
001500*          RATE) FOLLOWED BY FIVE "OVERALL" LINES (THE BATCH
001600*          AVERAGE OF EACH U6 RATIO).  SAME SHAPE NO MATTER WHICH
001700*          DOCUMENT TYPE THE RUN WAS FOR.
001800*
001900*          ANSWERED RUN ONLY.  CALLED FROM ICRDRIV, AFTER ICRSTAT.
002000*
002100******************************************************************
002200*
002300         OUTPUT FILE             -   ICRRPFL  (REPORT-FILE)
002400*
002500******************************************************************
002600* CHANGE LOG
002700*   04/25/97  RH  12443  ORIGINAL - FIVE BASIC-STATS LINES, FOUR   RH12443
002800*                        OVERALL-AVERAGE LINES.                    RH12443
002900*   06/18/97  RH  12502  NO CHANGE - SAME FIVE/FIVE SHAPE COVERS   RH12502
003000*                        HEALTH AS WELL AS ARC.                    RH12502
003100*   09/16/97  RH  12620  ADDED THE AVG-CHAR-ACCURACY LINE (FIFTH   RH12620
003200*                        OVERALL LINE) - RESERVED, ALWAYS 0.000,   RH12620
003300*                        SO DOWNSTREAM SPREADSHEET MACROS THAT     RH12620
003400*                        EXPECT FIVE OVERALL ROWS DO NOT BREAK.    RH12620
003500*   11/02/98  JS  13042  Y2K REVIEW - NO DATE FIELDS HERE. NO      JS13042
003600*                        CHANGE.                                   JS13042
003700*   05/06/02  TGD 13390  COLUMN-HEADER LINE ADDED AHEAD OF THE TENTGD13390
003800*                        DATA LINES.                              TGD13390
003810*   09/15/03  TGD 13462  4-DECIMAL AVERAGE ACCUMULATORS CHANGED   TGD13462
003820*                        FROM COMP TO COMP-3 TO MATCH SHOP        TGD13462
003830*                        PRACTICE FOR IMPLIED-DECIMAL FIELDS.     TGD13462
003840*                        WS-PROCESS-FAIL ALSO GIVEN A RAW-BYTE    TGD13462
003850*                        OVERLAY FOR THE DEBUG DUMP DISPLAY.      TGD13462
003860*   11/04/03  TGD 13480  WS-FC-RATE-4D GETS A RAW-BYTE OVERLAY    TGD13480
003870*                        AND WS-DATE GETS A YY/MM/DD BREAKDOWN    TGD13480
003880*                        VIEW, SAME REASON AS 13462.              TGD13480
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ICRRPFL
005100     ASSIGN TO UT-S-ICRRPFL
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS OFCODE.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700****** COLUMN HEADER PLUS TEN FIXED SUMMARY LINES
005800 FD  ICRRPFL
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 52 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS ICRRPFL-REC.
006400 01  ICRRPFL-REC.
006500     05  RL-CATEGORY             PIC X(12).
006600     05  RL-METRIC               PIC X(24).
006700     05  RL-VALUE                PIC X(12).
006800     05  FILLER                  PIC X(04).
006900
007000 WORKING-STORAGE SECTION.
007100 01  FILE-STATUS-CODES.
007200     05  OFCODE                  PIC X(02).
007300         88  CODE-GOOD           VALUE "00".
007400     05  FILLER                  PIC X(02).
007500
007600 01  WS-EDIT-FIELDS.
007700     05  WS-COUNT-EDIT           PIC ZZZZ9.
007800     05  WS-RATIO-EDIT           PIC 9.999.
007900     05  WS-PCT-EDIT             PIC ZZ9.999.
008000     05  FILLER                  PIC X(02).
008100
008200 01  WS-DERIVED-VALUES.
008300     05  WS-PROCESS-FAIL         PIC 9(04) COMP VALUE 0.
008310     05  WS-PROCESS-FAIL-RAW REDEFINES WS-PROCESS-FAIL
008320                                 PIC X(02).
008400     05  WS-FC-RATE-4D           PIC S9(04)V9(04) COMP-3.
008410     05  WS-FC-RATE-4D-RAW REDEFINES WS-FC-RATE-4D PIC X(04).
008500     05  WS-AVG-PRECISION-4D     PIC S9(04)V9(04) COMP-3.
008600     05  WS-AVG-RECALL-4D        PIC S9(04)V9(04) COMP-3.
008700     05  WS-AVG-F1-4D            PIC S9(04)V9(04) COMP-3.
008800     05  WS-AVG-ITEM-ACCURACY-4D PIC S9(04)V9(04) COMP-3.
008900     05  WS-FC-RATE-3D           PIC 9(03)V999.
009000     05  WS-AVG-PRECISION-3D     PIC 9(01)V999.
009100     05  WS-AVG-RECALL-3D        PIC 9(01)V999.
009200     05  WS-AVG-F1-3D            PIC 9(01)V999.
009300     05  WS-AVG-ITEM-ACCURACY-3D PIC 9(01)V999.
009400     05  FILLER                  PIC X(02).
009500
009600 01  WS-DATE                     PIC 9(06).
009610 01  WS-DATE-X REDEFINES WS-DATE.
009620     05  WS-DATE-YY              PIC 9(02).
009630     05  WS-DATE-MM              PIC 9(02).
009640     05  WS-DATE-DD              PIC 9(02).
009700
009800 LINKAGE SECTION.
009900 COPY ICRSTATS.
010000
010100 01  RETURN-CD                   PIC S9(04) COMP.
010200
010300 PROCEDURE DIVISION USING STAT-SUMS-AREA, RETURN-CD.
010400
010500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010600     PERFORM 100-COMPUTE-DERIVED THRU 100-EXIT.
010700     PERFORM 200-WRITE-REPORT THRU 200-EXIT.
010800     PERFORM 999-CLEANUP THRU 999-EXIT.
010900     MOVE ZERO TO RETURN-CD.
011000     GOBACK.
011100
011200 000-HOUSEKEEPING.
011300     DISPLAY "******** BEGIN STEP ICRSUMY ********".
011400     ACCEPT WS-DATE FROM DATE.
011500     OPEN OUTPUT ICRRPFL.
011600 000-EXIT.
011700     EXIT.
011800
011900 100-COMPUTE-DERIVED.
012000     IF SS-TOTAL-RECORDS = 0
012100         MOVE 0 TO WS-FC-RATE-4D
012200         MOVE 0 TO WS-AVG-PRECISION-4D
012300         MOVE 0 TO WS-AVG-RECALL-4D
012400         MOVE 0 TO WS-AVG-F1-4D
012500         MOVE 0 TO WS-AVG-ITEM-ACCURACY-4D
012600     ELSE
012700         DIVIDE SS-FULLY-CORRECT BY SS-TOTAL-RECORDS
012800             GIVING WS-FC-RATE-4D ROUNDED
012900         MULTIPLY WS-FC-RATE-4D BY 100 GIVING WS-FC-RATE-4D
013000         DIVIDE SS-SUM-PRECISION BY SS-TOTAL-RECORDS
013100             GIVING WS-AVG-PRECISION-4D ROUNDED
013200         DIVIDE SS-SUM-RECALL BY SS-TOTAL-RECORDS
013300             GIVING WS-AVG-RECALL-4D ROUNDED
013400         DIVIDE SS-SUM-F1 BY SS-TOTAL-RECORDS
013500             GIVING WS-AVG-F1-4D ROUNDED
013600         DIVIDE SS-SUM-ITEM-ACCURACY BY SS-TOTAL-RECORDS
013700             GIVING WS-AVG-ITEM-ACCURACY-4D ROUNDED.
013800
013900     COMPUTE WS-FC-RATE-3D ROUNDED = WS-FC-RATE-4D.
014000     COMPUTE WS-AVG-PRECISION-3D ROUNDED = WS-AVG-PRECISION-4D.
014100     COMPUTE WS-AVG-RECALL-3D ROUNDED = WS-AVG-RECALL-4D.
014200     COMPUTE WS-AVG-F1-3D ROUNDED = WS-AVG-F1-4D.
014300     COMPUTE WS-AVG-ITEM-ACCURACY-3D ROUNDED =
014400          WS-AVG-ITEM-ACCURACY-4D.
014500 100-EXIT.
014600     EXIT.
014700
014800 200-WRITE-REPORT.
014900     MOVE "CATEGORY"    TO RL-CATEGORY.
015000     MOVE "METRIC"      TO RL-METRIC.
015100     MOVE "VALUE"       TO RL-VALUE.
015200     WRITE ICRRPFL-REC.
015300
015400     MOVE "BASIC STATS" TO RL-CATEGORY.
015500     MOVE "TOTAL RECORDS" TO RL-METRIC.
015600     MOVE SS-TOTAL-RECORDS TO WS-COUNT-EDIT.
015700     MOVE WS-COUNT-EDIT TO RL-VALUE.
015800     WRITE ICRRPFL-REC.
015900
016000     MOVE "PROCESS OK" TO RL-METRIC.
016100     MOVE SS-TOTAL-RECORDS TO WS-COUNT-EDIT.
016200     MOVE WS-COUNT-EDIT TO RL-VALUE.
016300     WRITE ICRRPFL-REC.
016400
016500     MOVE "PROCESS FAIL" TO RL-METRIC.
016600     MOVE WS-PROCESS-FAIL TO WS-COUNT-EDIT.
016700     MOVE WS-COUNT-EDIT TO RL-VALUE.
016800     WRITE ICRRPFL-REC.
016900
017000     MOVE "FULLY CORRECT" TO RL-METRIC.
017100     MOVE SS-FULLY-CORRECT TO WS-COUNT-EDIT.
017200     MOVE WS-COUNT-EDIT TO RL-VALUE.
017300     WRITE ICRRPFL-REC.
017400
017500     MOVE "FULLY CORRECT RATE" TO RL-METRIC.
017600     MOVE WS-FC-RATE-3D TO WS-PCT-EDIT.
017700     STRING WS-PCT-EDIT DELIMITED BY SIZE
017800            "%" DELIMITED BY SIZE
017900            INTO RL-VALUE.
018000     WRITE ICRRPFL-REC.
018100
018200     MOVE "OVERALL" TO RL-CATEGORY.
018300     MOVE "AVG PRECISION" TO RL-METRIC.
018400     MOVE WS-AVG-PRECISION-3D TO WS-RATIO-EDIT.
018500     MOVE WS-RATIO-EDIT TO RL-VALUE.
018600     WRITE ICRRPFL-REC.
018700
018800     MOVE "AVG RECALL" TO RL-METRIC.
018900     MOVE WS-AVG-RECALL-3D TO WS-RATIO-EDIT.
019000     MOVE WS-RATIO-EDIT TO RL-VALUE.
019100     WRITE ICRRPFL-REC.
019200
019300     MOVE "AVG F1" TO RL-METRIC.
019400     MOVE WS-AVG-F1-3D TO WS-RATIO-EDIT.
019500     MOVE WS-RATIO-EDIT TO RL-VALUE.
019600     WRITE ICRRPFL-REC.
019700
019800     MOVE "AVG ITEM ACCURACY" TO RL-METRIC.
019900     MOVE WS-AVG-ITEM-ACCURACY-3D TO WS-RATIO-EDIT.
020000     MOVE WS-RATIO-EDIT TO RL-VALUE.
020100     WRITE ICRRPFL-REC.
020200
020300     MOVE "AVG CHAR ACCURACY" TO RL-METRIC.
020400     MOVE ZERO TO WS-RATIO-EDIT.
020500     MOVE WS-RATIO-EDIT TO RL-VALUE.
020600     WRITE ICRRPFL-REC.
020700 200-EXIT.
020800     EXIT.
020900
021000 999-CLEANUP.
021100     CLOSE ICRRPFL.
021200     DISPLAY "******** NORMAL END OF STEP ICRSUMY ********".
021300 999-EXIT.
021400     EXIT.
