000100******************************************************************
000200* FLDCFG    -  COMPILED PER-DOCUMENT-TYPE FIELD CONFIGURATION
000300*              (U9).  IN THE ORIGINAL SYSTEM THIS CAME FROM A
000400*              RUNTIME CONFIG FILE; HERE IT IS COMPILED IN AS A
000500*              TABLE, SHOP STYLE, VIA A VALUE-LOADED FILLER
000600*              STRING REDEFINED AS AN OCCURS TABLE.
000700*
000800*              THE DOCUMENT-TYPE FIELD ITSELF IS NOT ONE OF THE
000900*              EIGHT BUSINESS FIELDS BELOW - IT IS GRADED
001000*              SEPARATELY AGAINST CF-EXPECTED-TYPE (SEE ICRSCOR
001100*              200-SCORE-ROW / FLDCMPR).
001200******************************************************************
001300 01  ARC-FIELD-NAMES-INIT.
001400     05  FILLER                  PIC X(20) VALUE "NAME".
001500     05  FILLER                  PIC X(20) VALUE "ID NUMBER".
001600     05  FILLER                  PIC X(20) VALUE "BIRTH DATE".
001700     05  FILLER                  PIC X(20) VALUE "ISSUE DATE".
001800     05  FILLER                  PIC X(20) VALUE "EXPIRY DATE".
001900     05  FILLER                  PIC X(20) VALUE "PERMIT NUMBER".
002000     05  FILLER                  PIC X(20) VALUE SPACES.
002100     05  FILLER                  PIC X(20) VALUE SPACES.
002200 01  ARC-FIELD-NAMES REDEFINES ARC-FIELD-NAMES-INIT.
002300     05  ARC-FIELD-NAME          PIC X(20) OCCURS 8 TIMES.
002400
002500 01  HEALTH-FIELD-NAMES-INIT.
002600     05  FILLER                  PIC X(20) VALUE "HOSPITAL".
002700     05  FILLER                  PIC X(20) VALUE "EXAM DATE".
002800     05  FILLER                  PIC X(20) VALUE "APPLICANT NAME".
002900     05  FILLER                  PIC X(20) VALUE "RESULT".
003000     05  FILLER                  PIC X(20) VALUE SPACES.
003100     05  FILLER                  PIC X(20) VALUE SPACES.
003200     05  FILLER                  PIC X(20) VALUE SPACES.
003300     05  FILLER                  PIC X(20) VALUE SPACES.
003400 01  HEALTH-FIELD-NAMES REDEFINES HEALTH-FIELD-NAMES-INIT.
003500     05  HEALTH-FIELD-NAME       PIC X(20) OCCURS 8 TIMES.
003600
003700 01  EMPLOYMENT-FIELD-NAMES-INIT.
003800     05  FILLER                  PIC X(20) VALUE "EMPLOYER NAME".
003900     05  FILLER                  PIC X(20) VALUE "APPROVAL NO".
004000     05  FILLER                  PIC X(20) VALUE "WORKER NO".
004100     05  FILLER                  PIC X(20) VALUE "SEND DATE".
004200     05  FILLER                  PIC X(20) VALUE "RECEIVE DATE".
004300     05  FILLER                  PIC X(20) VALUE "PASSPORT NO".
004400     05  FILLER                  PIC X(20) VALUE "WORK START".
004500     05  FILLER                  PIC X(20) VALUE "WORK END".
004600 01  EMPLOYMENT-FIELD-NAMES REDEFINES EMPLOYMENT-FIELD-NAMES-INIT.
004700     05  EMPLOYMENT-FIELD-NAME   PIC X(20) OCCURS 8 TIMES.
004800
004900 01  RUN-TYPE-CONFIG.
005000     05  RT-DOC-TYPE             PIC X(20).
005100         88  RT-IS-ARC           VALUE "ARC".
005200         88  RT-IS-HEALTH        VALUE "HEALTH".
005300         88  RT-IS-EMPLOYMENT    VALUE "EMPLOYMENT".
005400     05  RT-FIELD-COUNT          PIC 9(02) COMP.
005500     05  RT-TYPE-TITLE           PIC X(16).
005600     05  RT-EXPECTED-TYPE        PIC X(20).
005700     05  FILLER                  PIC X(04).
