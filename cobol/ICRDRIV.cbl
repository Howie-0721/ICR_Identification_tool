000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ICRDRIV.
000400 AUTHOR. R HATANO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/97.
000700 DATE-COMPILED. 04/02/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          U11 BATCH DRIVER.  TOP OF THE ICR RECOGNITION-RATE
001300*          TEST BATCH.  READS THE ONE PARAMETER CARD FOR THE RUN
001400*          (DOCUMENT TYPE AND RUN MODE), OWNS EVERY IN-MEMORY
001500*          TABLE THE STEP PROGRAMS WORK AGAINST, AND CALLS EACH
001600*          STEP IN SEQUENCE:
001700*
001800*            ANSWERED RUN:
001900*              LOAD ANSWER FILE
002000*              ICRMSTD (ARC/HEALTH) OR ICRMEMP (EMPLOYMENT)
002100*              ICRSCOR - GRADE
002200*              ICRSTAT - PER-DOCUMENT STATISTICS
002300*              ICRSUMY - SUMMARY REPORT
002400*              ICRANLZ - FIELD ANALYSIS
002500*
002600*            NO-ANSWER ("DRY RUN") RUN:
002700*              ICRMSTD OR ICRMEMP ONLY - MERGE AND WRITE THE
002800*              RESULT FILE UNGRADED, NO STATISTICS/REPORT/
002900*              ANALYSIS STEPS.
003000*
003100******************************************************************
003200*
003300         INPUT FILE   (PARM)     -   ICRPARM  (SYSIN)
003400         INPUT FILE   (ANSWER)   -   ICRANSW  (ANSWERED RUN ONLY)
003500         DUMP FILE               -   SYSOUT
003600*
003700******************************************************************
003800* CHANGE LOG
003900*   04/02/97  RH  12440  ORIGINAL - PILOT BATCH, ARC ONLY, CALLS   RH12440
004000*                        ICRMSTD DIRECTLY, NO PARM CARD (DOCUMENT  RH12440
004100*                        TYPE WAS HARD-CODED FOR THE PILOT).       RH12440
004200*   06/18/97  RH  12502  ADDED HEALTH - PARM CARD INTRODUCED SO    RH12502
004300*                        OPERATIONS CAN SELECT THE DOCUMENT TYPE   RH12502
004400*                        WITHOUT A RECOMPILE.                      RH12502
004500*   09/02/97  RH  12611  ADDED EMPLOYMENT - DRIVER NOW ROUTES TO   RH12611
004600*                        ICRMSTD OR ICRMEMP BY DOCUMENT TYPE.      RH12611
004700*   07/14/99  TGD 13288  NO-ANSWER ("DRY RUN") MODE ADDED - PARM  TGD13288
004800*                        CARD RUN-MODE BYTE SELECTS WHETHER THE   TGD13288
004900*                        SCORING STEPS (ICRSCOR/ICRSTAT/ICRSUMY/  TGD13288
005000*                        ICRANLZ) RUN AT ALL.                     TGD13288
005100*   11/02/98  JS  13042  Y2K REVIEW - NO DATE ARITHMETIC IN THIS   JS13042
005200*                        PROGRAM. NO CHANGE.                       JS13042
005300*   05/06/02  TGD 13390  ICRANLZ (FIELD ANALYSIS) ADDED AS THE    TGD13390
005400*                        FINAL STEP OF THE ANSWERED RUN.          TGD13390
005410*   11/04/03  TGD 13480  WS-DATE NOW HAS A YY/MM/DD BREAKDOWN     TGD13480
005420*                        VIEW, RETURN-CD-LOCAL AND MS-DOC-TYPE-   TGD13480
005430*                        PARM EACH GET A DEBUG-DUMP OVERLAY.      TGD13480
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT ICRPARM
007100     ASSIGN TO UT-S-ICRPARM
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500     SELECT ICRANSW
007600     ASSIGN TO UT-S-ICRANSW
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000****** ONE PARAMETER CARD PER RUN
009100 FD  ICRPARM
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 80 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS PARM-CARD-REC.
009700 COPY ICRPARM.
009800
009900****** ONE LINE PER ANSWER ROW - ANSWERED RUN ONLY
010000 FD  ICRANSW
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 284 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS ICRANSW-REC.
010600 01  ICRANSW-REC.
010700     05  AW-FILE-NAME            PIC X(40).
010800     05  AW-ANS-VAL              PIC X(30) OCCURS 8 TIMES.
010900     05  FILLER                  PIC X(04).
011000
011100 WORKING-STORAGE SECTION.
011200 01  FILE-STATUS-CODES.
011300     05  OFCODE                  PIC X(02).
011400         88  CODE-GOOD           VALUE "00".
011500     05  FILLER                  PIC X(02).
011600
011700 01  FLAGS-AND-SWITCHES.
011800     05  MORE-ANSWER-SW          PIC X(01) VALUE "Y".
011900         88  NO-MORE-ANSWER      VALUE "N".
012000     05  FILLER                  PIC X(02).
012100
012200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012300     05  WS-FLD-SUB              PIC 9(02) COMP.
012400     05  RETURN-CD-LOCAL         PIC S9(04) COMP.
012410     05  RETURN-CD-LOCAL-RAW REDEFINES RETURN-CD-LOCAL
012420                                 PIC X(02).
012500     05  FILLER                  PIC X(02).
012600
012700******************************************************************
012800* THE DRIVER OWNS EVERY BIG IN-MEMORY TABLE - THE STEP PROGRAMS
012900* RECEIVE THEM BY REFERENCE AND NEVER DECLARE THEIR OWN COPY.
013000******************************************************************
013100 COPY ICRDOCMS.
013200 COPY ICRDOCDT.
013300 COPY ICRANSWR.
013400 COPY ICRMERGE.
013500 COPY ICRSTATS.
013600
013700 01  MS-DOC-TYPE-PARM            PIC X(20).
013710 01  MS-DOC-TYPE-1ST-CHAR REDEFINES MS-DOC-TYPE-PARM.
013720     05  MS-DOC-TYPE-1ST         PIC X(01).
013730     05  FILLER                  PIC X(19).
013800 01  MS-RUN-MODE-PARM            PIC X(01).
013900     88  MS-ANSWERED-RUN         VALUE "A".
014000     88  MS-NO-ANSWER-RUN        VALUE "N".
014100
014200 COPY FLDCFG.
014300
014400 01  WS-DATE                     PIC 9(06).
014410 01  WS-DATE-X REDEFINES WS-DATE.
014420     05  WS-DATE-YY              PIC 9(02).
014430     05  WS-DATE-MM              PIC 9(02).
014440     05  WS-DATE-DD              PIC 9(02).
014500
014600 COPY ICRABEND.
014700
014800 PROCEDURE DIVISION.
014900
015000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100
015200     IF MS-ANSWERED-RUN
015300         PERFORM 200-LOAD-ANSWER-FILE THRU 200-EXIT.
015400
015500     PERFORM 300-RUN-MERGE-STEP THRU 300-EXIT.
015600
015700     IF MS-ANSWERED-RUN
015800         PERFORM 400-RUN-SCORE-STEP THRU 400-EXIT
015900         PERFORM 500-RUN-STAT-STEP THRU 500-EXIT
016000         PERFORM 600-RUN-SUMMARY-STEP THRU 600-EXIT
016100         PERFORM 700-RUN-ANALYSIS-STEP THRU 700-EXIT.
016200
016300     PERFORM 999-CLEANUP THRU 999-EXIT.
016400     STOP RUN.
016500
016600 000-HOUSEKEEPING.
016700     DISPLAY "******** BEGIN STEP ICRDRIV ********".
016800     ACCEPT WS-DATE FROM DATE.
016900     MOVE 0 TO DOC-MASTER-TABLE-CNT.
017000     MOVE 0 TO DOC-DETAIL-TABLE-CNT.
017100     MOVE 0 TO ANSWER-TABLE-CNT.
017200     MOVE 0 TO MERGE-TABLE-CNT.
017300     OPEN OUTPUT SYSOUT.
017400     OPEN INPUT ICRPARM.
017500     READ ICRPARM INTO PARM-CARD-REC
017600         AT END
017700             MOVE "MISSING PARAMETER CARD" TO ABEND-REASON
017800             MOVE SPACES TO EXPECTED-VAL
017900             MOVE SPACES TO ACTUAL-VAL
018000             GO TO 1000-ABEND-RTN
018100     END-READ.
018200     MOVE PC-DOC-TYPE-PARM TO MS-DOC-TYPE-PARM.
018300     MOVE PC-RUN-MODE-PARM TO MS-RUN-MODE-PARM.
018400     CLOSE ICRPARM.
018500
018600     IF NOT MS-ANSWERED-RUN AND NOT MS-NO-ANSWER-RUN
018700         MOVE "INVALID RUN MODE ON PARAMETER CARD" TO
018800              ABEND-REASON
018900         MOVE "A OR N" TO EXPECTED-VAL
019000         MOVE PC-RUN-MODE-PARM TO ACTUAL-VAL
019100         GO TO 1000-ABEND-RTN.
019200
019300     MOVE MS-DOC-TYPE-PARM TO RT-DOC-TYPE.
019400     EVALUATE TRUE
019500         WHEN RT-IS-ARC
019600         WHEN RT-IS-HEALTH
019700         WHEN RT-IS-EMPLOYMENT
019800             CONTINUE
019900         WHEN OTHER
020000             MOVE "UNRECOGNIZED DOCUMENT TYPE ON PARM CARD" TO
020100                  ABEND-REASON
020200             MOVE SPACES TO EXPECTED-VAL
020300             MOVE MS-DOC-TYPE-PARM TO ACTUAL-VAL
020400             GO TO 1000-ABEND-RTN
020500     END-EVALUATE.
020600 000-EXIT.
020700     EXIT.
020800
020900 200-LOAD-ANSWER-FILE.
021000     OPEN INPUT ICRANSW.
021100     PERFORM 210-READ-ONE-ANSWER THRU 210-EXIT
021200         UNTIL NO-MORE-ANSWER.
021300     CLOSE ICRANSW.
021400 200-EXIT.
021500     EXIT.
021600
021700 210-READ-ONE-ANSWER.
021800     READ ICRANSW INTO ICRANSW-REC
021900         AT END MOVE "N" TO MORE-ANSWER-SW
022000         GO TO 210-EXIT
022100     END-READ.
022200     IF ANSWER-TABLE-CNT < 2000
022300         ADD +1 TO ANSWER-TABLE-CNT
022400         MOVE AW-FILE-NAME TO AT-FILE-NAME(ANSWER-TABLE-CNT)
022500         PERFORM 220-MOVE-ONE-ANSWER-VALUE THRU 220-EXIT
022600             VARYING WS-FLD-SUB FROM 1 BY 1
022700             UNTIL WS-FLD-SUB > 8
022800     END-IF.
022900 210-EXIT.
023000     EXIT.
023100
023200 220-MOVE-ONE-ANSWER-VALUE.
023300     MOVE AW-ANS-VAL(WS-FLD-SUB) TO
023400          AT-ANS-VAL(ANSWER-TABLE-CNT WS-FLD-SUB).
023500 220-EXIT.
023600     EXIT.
023700
023800 300-RUN-MERGE-STEP.
023900     IF RT-IS-EMPLOYMENT
024000         CALL "ICRMEMP" USING DOC-MASTER-TABLE,
024100                               DOC-MASTER-TABLE-CNT,
024200                               ANSWER-TABLE, ANSWER-TABLE-CNT,
024300                               MERGE-TABLE, MERGE-TABLE-CNT,
024400                               MS-DOC-TYPE-PARM, MS-RUN-MODE-PARM,
024500                               RETURN-CD-LOCAL
024600     ELSE
024700         CALL "ICRMSTD" USING DOC-MASTER-TABLE,
024800                               DOC-MASTER-TABLE-CNT,
024900                               DOC-DETAIL-TABLE,
025000                               DOC-DETAIL-TABLE-CNT,
025100                               ANSWER-TABLE, ANSWER-TABLE-CNT,
025200                               MERGE-TABLE, MERGE-TABLE-CNT,
025300                               MS-DOC-TYPE-PARM, MS-RUN-MODE-PARM,
025400                               RETURN-CD-LOCAL
025500     END-IF.
025600 300-EXIT.
025700     EXIT.
025800
025900 400-RUN-SCORE-STEP.
026000     CALL "ICRSCOR" USING MERGE-TABLE, MERGE-TABLE-CNT,
026100                           MS-DOC-TYPE-PARM, RETURN-CD-LOCAL.
026200 400-EXIT.
026300     EXIT.
026400
026500 500-RUN-STAT-STEP.
026600     CALL "ICRSTAT" USING MERGE-TABLE, MERGE-TABLE-CNT,
026700                           MS-DOC-TYPE-PARM, STAT-SUMS-AREA,
026800                           RETURN-CD-LOCAL.
026900 500-EXIT.
027000     EXIT.
027100
027200 600-RUN-SUMMARY-STEP.
027300     CALL "ICRSUMY" USING STAT-SUMS-AREA, RETURN-CD-LOCAL.
027400 600-EXIT.
027500     EXIT.
027600
027700 700-RUN-ANALYSIS-STEP.
027800     CALL "ICRANLZ" USING MERGE-TABLE, MERGE-TABLE-CNT,
027900                           MS-DOC-TYPE-PARM, RETURN-CD-LOCAL.
028000 700-EXIT.
028100     EXIT.
028200
028300 999-CLEANUP.
028400     DISPLAY "******** NORMAL END OF STEP ICRDRIV ********".
028500     CLOSE SYSOUT.
028600 999-EXIT.
028700     EXIT.
028800
028900 1000-ABEND-RTN.
029000     WRITE SYSOUT-REC FROM ABEND-REC.
029100     CLOSE SYSOUT.
029200     DISPLAY "*** ABNORMAL END OF STEP - ICRDRIV ***".
029300     DIVIDE ZERO-VAL INTO ONE-VAL.
