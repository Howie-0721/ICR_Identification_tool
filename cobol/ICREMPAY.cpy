000100******************************************************************
000200* ICREMPAY  -  EMPLOYMENT-PERMIT EXTRACTION PAYLOAD, WORKING-
000300*              STORAGE VIEW OF THE TEXT CARRIED IN DM-LLM-PAYLOAD
000400*              (DOC-MASTER-REC, DOC-TYPE = "EMPLOYMENT" ONLY).
000500*
000600*              THE PAYLOAD TEXT IS NINE "!" - DELIMITED FIELDS IN
000700*              THIS ORDER - EMPLOYER NAME, APPROVAL NUMBER, SEND
000800*              DATE, RECEIVE DATE, ITEM COUNT, THEN THE FOUR
000900*              REPEATING LISTS (WORKER NOS, PASSPORT NOS, WORK
001000*              START DATES, WORK END DATES) EACH "," - DELIMITED.
001100*              THE FOUR LISTS ARE SIZED INDEPENDENTLY - A SHORT
001200*              LIST IS PADDED WITH SPACES WHEN EXPLODED.
001300******************************************************************
001400 01  EMP-PAYLOAD-AREA.
001500     05  EP-EMPLOYER-NAME        PIC X(40).
001600     05  EP-APPROVAL-NO          PIC X(20).
001700     05  EP-SEND-DATE            PIC X(10).
001800     05  EP-RECEIVE-DATE         PIC X(10).
001900     05  EP-ITEM-COUNT           PIC 9(02).
001910     05  EP-ITEM-COUNT-RAW REDEFINES EP-ITEM-COUNT PIC X(02).
002000     05  EP-WORKER-LIST          PIC X(220).
002100     05  EP-PASSPORT-LIST        PIC X(320).
002200     05  EP-START-LIST           PIC X(220).
002300     05  EP-END-LIST             PIC X(220).
002400     05  FILLER                  PIC X(10).
002410*
002420* EP-EMPLOYER-NAME-1ST-CHAR - DEBUG-DUMP VIEW OF THE EMPLOYER NAME.
002430     05  EP-EMPLOYER-NAME-1ST-CHAR REDEFINES EP-EMPLOYER-NAME.
002440         10  EP-EMPLOYER-NAME-1ST PIC X(01).
002450         10  FILLER               PIC X(39).
002500
002600 01  EMP-ITEM-TABLE.
002700     05  EMP-ITEM-ROW OCCURS 20 TIMES INDEXED BY EMP-ITEM-IDX.
002800         10  EI-WORKER-NO        PIC X(10).
002900         10  EI-PASSPORT-NO      PIC X(15).
003000         10  EI-WORK-START       PIC X(10).
003100         10  EI-WORK-END         PIC X(10).
003200         10  FILLER              PIC X(05).
003300
003400 01  EMP-LIST-COUNTS.
003500     05  EL-WORKER-CNT           PIC 9(02) COMP.
003510     05  EL-WORKER-CNT-RAW REDEFINES EL-WORKER-CNT PIC X(02).
003600     05  EL-PASSPORT-CNT         PIC 9(02) COMP.
003700     05  EL-START-CNT            PIC 9(02) COMP.
003800     05  EL-END-CNT              PIC 9(02) COMP.
003900     05  EL-DB-MAX               PIC 9(02) COMP.
004000     05  FILLER                  PIC X(02).
