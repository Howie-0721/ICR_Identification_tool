000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ICRANLZ.
000400 AUTHOR. R HATANO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/28/97.
000700 DATE-COMPILED. 04/28/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          U8 FIELD ANALYSIS.  ONE PASS OVER THE GRADED MERGE
001300*          TABLE, TALLYING TOTAL/CORRECT/WRONG/MISSING/EXTRA PER
001400*          CONFIGURED FIELD, THEN WRITES ONE ANALYZE-FILE ROW FOR
001500*          EACH FIELD THAT HAS AT LEAST ONE NON-EMPTY ANSWER.
001600*          "PARTIAL" AND "PARTIAL-PCT" ARE RESERVED COLUMNS - THIS
001700*          SHOP'S EXTRACTION GRADING HAS ALWAYS BEEN ALL-OR-
001800*          NOTHING PER FIELD, NEVER PARTIAL CREDIT.
001900*
002000*          ANSWERED RUN ONLY.  CALLED FROM ICRDRIV, AFTER ICRSTAT.
002100*
002200******************************************************************
002300*
002400         OUTPUT FILE             -   ICRANFL  (ANALYZE-FILE)
002500         DUMP FILE               -   SYSOUT
002600*
002700******************************************************************
002800* CHANGE LOG
002900*   04/28/97  RH  12444  ORIGINAL - ARC ONLY, SIX FIELDS.          RH12444
003000*   06/18/97  RH  12502  ADDED HEALTH - FOUR FIELDS.               RH12502
003100*   09/02/97  RH  12611  ADDED EMPLOYMENT - EIGHT FIELDS, EXPLODED RH12611
003200*                        ITEM ROWS TALLY THE SAME AS ANY OTHER     RH12611
003300*                        GRADED ROW, ONE TALLY PER ROW PER FIELD.  RH12611
003400*   11/02/98  JS  13042  Y2K REVIEW - NO DATE FIELDS HERE. NO      JS13042
003500*                        CHANGE.                                   JS13042
003600*   05/06/02  TGD 13390  FIELDS WITH ZERO NON-EMPTY ANSWERS ARE   TGD13390
003700*                        NOW LEFT OFF THE REPORT ENTIRELY INSTEAD TGD13390
003800*                        OF PRINTING A ZERO-DIVIDE BLANK LINE.    TGD13390
003810*   09/15/03  TGD 13462  WS-PCT-WORK-4D CHANGED FROM COMP TO      TGD13462
003820*                        COMP-3 - IMPLIED-DECIMAL FIELDS ARE      TGD13462
003830*                        PACKED-DECIMAL IN THIS SHOP'S CODE.      TGD13462
003840*   11/04/03  TGD 13480  WS-PCT-WORK-4D NOW ALSO HAS A RAW-BYTE   TGD13480
003850*                        OVERLAY, AND WS-DATE HAS A YY/MM/DD      TGD13480
003860*                        BREAKDOWN VIEW, AND RETURN-CD-LOCAL A    TGD13480
003870*                        DEBUG-DUMP OVERLAY.                      TGD13480
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT ICRANFL
005500     ASSIGN TO UT-S-ICRANFL
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  SYSOUT
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 130 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS SYSOUT-REC.
006700 01  SYSOUT-REC  PIC X(130).
006800
006900****** COLUMN HEADER PLUS ONE LINE PER CONFIGURED FIELD
007000 FD  ICRANFL
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 80 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS ICRANFL-REC.
007600 01  ICRANFL-REC.
007700     05  AR-FIELD-NAME           PIC X(20).
007800     05  AR-TOTAL-COUNT          PIC 9(04).
007900     05  AR-CORRECT              PIC 9(04).
008000     05  AR-PARTIAL              PIC 9(04).
008100     05  AR-WRONG                PIC 9(04).
008200     05  AR-MISSING              PIC 9(04).
008300     05  AR-EXTRA                PIC 9(04).
008400     05  AR-ACCURACY-PCT         PIC X(08).
008500     05  AR-ERROR-PCT            PIC X(08).
008600     05  AR-PARTIAL-PCT          PIC X(08).
008700     05  AR-MODE                 PIC X(08).
008800     05  FILLER                  PIC X(04).
008900
009000 WORKING-STORAGE SECTION.
009100 01  FILE-STATUS-CODES.
009200     05  OFCODE                  PIC X(02).
009300         88  CODE-GOOD           VALUE "00".
009400     05  FILLER                  PIC X(02).
009500
009600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
009700     05  WS-SUB                  PIC 9(04) COMP.
009800     05  WS-FLD-SUB              PIC 9(02) COMP.
009900     05  WS-SCAN-IDX             PIC 9(02) COMP.
010000     05  WS-PAREN-IDX            PIC 9(02) COMP.
010100     05  FILLER                  PIC X(02).
010200
010300 01  WS-FIELD-TALLY-AREA.
010400     05  WS-FLD-TOTAL            PIC 9(04) COMP OCCURS 8 TIMES.
010500     05  WS-FLD-CORRECT          PIC 9(04) COMP OCCURS 8 TIMES.
010600     05  WS-FLD-WRONG            PIC 9(04) COMP OCCURS 8 TIMES.
010700     05  WS-FLD-MISSING          PIC 9(04) COMP OCCURS 8 TIMES.
010800     05  WS-FLD-EXTRA            PIC 9(04) COMP OCCURS 8 TIMES.
010900     05  FILLER                  PIC X(02).
011000
011100 01  WS-ACTIVE-FIELD-NAMES.
011200     05  WS-ACTIVE-FIELD-NAME    PIC X(20) OCCURS 8 TIMES.
011300     05  FILLER                  PIC X(02).
011400
011500 01  WS-STRIP-WORK.
011600     05  WS-STRIPPED-MODEL       PIC X(45).
011700     05  WS-STRIP-FOUND-SW       PIC X(01).
011800         88  WS-PAREN-WAS-FOUND  VALUE "Y".
011900     05  FILLER                  PIC X(02).
012000
012100 01  WS-EDIT-FIELDS.
012200     05  WS-PCT-WORK-4D          PIC S9(04)V9(04) COMP-3.
012210     05  WS-PCT-WORK-4D-RAW REDEFINES WS-PCT-WORK-4D PIC X(04).
012300     05  WS-PCT-3D               PIC 9(03)V999.
012400     05  WS-PCT-EDIT             PIC ZZ9.999.
012500     05  FILLER                  PIC X(02).
012600
012700 COPY FLDCFG.
012800
012900 01  WS-DATE                     PIC 9(06).
012910 01  WS-DATE-X REDEFINES WS-DATE.
012920     05  WS-DATE-YY              PIC 9(02).
012930     05  WS-DATE-MM              PIC 9(02).
012940     05  WS-DATE-DD              PIC 9(02).
013000 01  RETURN-CD-LOCAL             PIC S9(04) COMP.
013010 01  RETURN-CD-LOCAL-RAW REDEFINES RETURN-CD-LOCAL PIC X(02).
013100
013200 COPY ICRABEND.
013300
013400 LINKAGE SECTION.
013500 COPY ICRMERGE.
013600
013700 01  MS-DOC-TYPE-PARM            PIC X(20).
013800 01  RETURN-CD                   PIC S9(04) COMP.
013900
014000 PROCEDURE DIVISION USING MERGE-TABLE, MERGE-TABLE-CNT,
014100                           MS-DOC-TYPE-PARM, RETURN-CD.
014200
014300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400     PERFORM 100-TALLY-ALL-ROWS THRU 100-EXIT.
014500     PERFORM 400-WRITE-ANALYSIS THRU 400-EXIT.
014600     PERFORM 999-CLEANUP THRU 999-EXIT.
014700     MOVE ZERO TO RETURN-CD.
014800     GOBACK.
014900
015000 000-HOUSEKEEPING.
015100     DISPLAY "******** BEGIN STEP ICRANLZ ********".
015200     ACCEPT WS-DATE FROM DATE.
015300     OPEN OUTPUT SYSOUT.
015400     OPEN OUTPUT ICRANFL.
015500     PERFORM 010-ZERO-TALLY-SLOT THRU 010-EXIT
015600         VARYING WS-FLD-SUB FROM 1 BY 1 UNTIL WS-FLD-SUB > 8.
015700     PERFORM 050-SET-RUN-CONFIG THRU 050-EXIT.
015800 000-EXIT.
015900     EXIT.
016000
016100 010-ZERO-TALLY-SLOT.
016200     MOVE 0 TO WS-FLD-TOTAL(WS-FLD-SUB).
016300     MOVE 0 TO WS-FLD-CORRECT(WS-FLD-SUB).
016400     MOVE 0 TO WS-FLD-WRONG(WS-FLD-SUB).
016500     MOVE 0 TO WS-FLD-MISSING(WS-FLD-SUB).
016600     MOVE 0 TO WS-FLD-EXTRA(WS-FLD-SUB).
016700 010-EXIT.
016800     EXIT.
016900
017000 050-SET-RUN-CONFIG.
017100     MOVE MS-DOC-TYPE-PARM TO RT-DOC-TYPE.
017200     EVALUATE TRUE
017300         WHEN RT-IS-ARC
017400             MOVE 6 TO RT-FIELD-COUNT
017500             MOVE ARC-FIELD-NAMES TO WS-ACTIVE-FIELD-NAMES
017600         WHEN RT-IS-HEALTH
017700             MOVE 4 TO RT-FIELD-COUNT
017800             MOVE HEALTH-FIELD-NAMES TO WS-ACTIVE-FIELD-NAMES
017900         WHEN RT-IS-EMPLOYMENT
018000             MOVE 8 TO RT-FIELD-COUNT
018100             MOVE EMPLOYMENT-FIELD-NAMES TO WS-ACTIVE-FIELD-NAMES
018200         WHEN OTHER
018300             MOVE "UNRECOGNIZED DOCUMENT TYPE PARM" TO
018400                  ABEND-REASON
018500             MOVE SPACES TO EXPECTED-VAL
018600             MOVE MS-DOC-TYPE-PARM TO ACTUAL-VAL
018700             GO TO 1000-ABEND-RTN
018800     END-EVALUATE.
018900 050-EXIT.
019000     EXIT.
019100
019200 100-TALLY-ALL-ROWS.
019300     PERFORM 110-TALLY-ONE-ROW THRU 110-EXIT
019400         VARYING WS-SUB FROM 1 BY 1
019500         UNTIL WS-SUB > MERGE-TABLE-CNT.
019600 100-EXIT.
019700     EXIT.
019800
019900 110-TALLY-ONE-ROW.
020000     IF MT-ANSWER-FOUND(WS-SUB)
020100         PERFORM 120-TALLY-ONE-ROW-FIELDS THRU 120-EXIT
020200     END-IF.
020300 110-EXIT.
020400     EXIT.
020500
020600 120-TALLY-ONE-ROW-FIELDS.
020700     PERFORM 200-TALLY-ONE-FIELD THRU 200-EXIT
020800         VARYING WS-FLD-SUB FROM 1 BY 1
020900         UNTIL WS-FLD-SUB > RT-FIELD-COUNT.
021000 120-EXIT.
021100     EXIT.
021200
021300 200-TALLY-ONE-FIELD.
021400     PERFORM 250-STRIP-ANNOTATION THRU 250-EXIT.
021500
021600     IF MT-ANS-FIELD(WS-SUB WS-FLD-SUB) NOT = SPACES
021700         ADD 1 TO WS-FLD-TOTAL(WS-FLD-SUB)
021800         IF MT-GRADE(WS-SUB WS-FLD-SUB) = "PASS"
021900             ADD 1 TO WS-FLD-CORRECT(WS-FLD-SUB)
022000         END-IF
022100         IF WS-STRIPPED-MODEL = SPACES OR
022200               WS-STRIPPED-MODEL = "N/A"
022300             ADD 1 TO WS-FLD-MISSING(WS-FLD-SUB)
022400         END-IF
022500     ELSE
022600         IF WS-STRIPPED-MODEL NOT = SPACES AND
022700               WS-STRIPPED-MODEL NOT = "N/A"
022800             ADD 1 TO WS-FLD-EXTRA(WS-FLD-SUB)
022900         END-IF
023000     END-IF.
023100
023200     IF MT-GRADE(WS-SUB WS-FLD-SUB) = "FAIL"
023300         ADD 1 TO WS-FLD-WRONG(WS-FLD-SUB).
023400 200-EXIT.
023500     EXIT.
023600
023700 250-STRIP-ANNOTATION.
023800*    SAME RULE AS ICRSTAT - CUT THE DISPLAY VALUE AT ITS FIRST
023900*    "(" IF IT HAS ONE.  NO INTRINSIC FUNCTIONS.
024000     MOVE MT-FIELD(WS-SUB WS-FLD-SUB) TO WS-STRIPPED-MODEL.
024100     MOVE "N" TO WS-STRIP-FOUND-SW.
024200     MOVE 1 TO WS-SCAN-IDX.
024300     PERFORM 260-SCAN-FOR-PAREN THRU 260-EXIT
024400         UNTIL WS-SCAN-IDX > 45 OR WS-PAREN-WAS-FOUND.
024500     IF WS-PAREN-WAS-FOUND
024600         SUBTRACT 1 FROM WS-SCAN-IDX GIVING WS-PAREN-IDX
024700         IF WS-PAREN-IDX = 0
024800             MOVE SPACES TO WS-STRIPPED-MODEL
024900         ELSE
025000             MOVE SPACES TO WS-STRIPPED-MODEL(WS-PAREN-IDX:)
025100         END-IF.
025200 250-EXIT.
025300     EXIT.
025400
025500 260-SCAN-FOR-PAREN.
025600     IF WS-STRIPPED-MODEL(WS-SCAN-IDX:1) = "("
025700         MOVE "Y" TO WS-STRIP-FOUND-SW
025800     ELSE
025900         ADD 1 TO WS-SCAN-IDX.
026000 260-EXIT.
026100     EXIT.
026200
026300 400-WRITE-ANALYSIS.
026400     MOVE "FIELD-NAME"  TO AR-FIELD-NAME.
026500     MOVE 0 TO AR-TOTAL-COUNT.
026600     MOVE 0 TO AR-CORRECT.
026700     MOVE 0 TO AR-PARTIAL.
026800     MOVE 0 TO AR-WRONG.
026900     MOVE 0 TO AR-MISSING.
027000     MOVE 0 TO AR-EXTRA.
027100     MOVE "ACC-PCT " TO AR-ACCURACY-PCT.
027200     MOVE "ERR-PCT " TO AR-ERROR-PCT.
027300     MOVE "PART-PCT" TO AR-PARTIAL-PCT.
027400     MOVE "MODE"     TO AR-MODE.
027500     WRITE ICRANFL-REC.
027600
027700     PERFORM 410-WRITE-ONE-FIELD THRU 410-EXIT
027800         VARYING WS-FLD-SUB FROM 1 BY 1
027900         UNTIL WS-FLD-SUB > RT-FIELD-COUNT.
028000 400-EXIT.
028100     EXIT.
028200
028300 410-WRITE-ONE-FIELD.
028400     IF WS-FLD-TOTAL(WS-FLD-SUB) = 0
028500         GO TO 410-EXIT.
028600
028700     MOVE WS-ACTIVE-FIELD-NAME(WS-FLD-SUB) TO AR-FIELD-NAME.
028800     MOVE WS-FLD-TOTAL(WS-FLD-SUB)   TO AR-TOTAL-COUNT.
028900     MOVE WS-FLD-CORRECT(WS-FLD-SUB) TO AR-CORRECT.
029000     MOVE 0 TO AR-PARTIAL.
029100     MOVE WS-FLD-WRONG(WS-FLD-SUB)   TO AR-WRONG.
029200     MOVE WS-FLD-MISSING(WS-FLD-SUB) TO AR-MISSING.
029300     MOVE WS-FLD-EXTRA(WS-FLD-SUB)   TO AR-EXTRA.
029400
029500     DIVIDE WS-FLD-CORRECT(WS-FLD-SUB) BY
029600            WS-FLD-TOTAL(WS-FLD-SUB)
029700         GIVING WS-PCT-WORK-4D ROUNDED.
029800     MULTIPLY WS-PCT-WORK-4D BY 100 GIVING WS-PCT-WORK-4D.
029900     COMPUTE WS-PCT-3D ROUNDED = WS-PCT-WORK-4D.
030000     MOVE WS-PCT-3D TO WS-PCT-EDIT.
030100     STRING WS-PCT-EDIT DELIMITED BY SIZE
030200            "%" DELIMITED BY SIZE
030300            INTO AR-ACCURACY-PCT.
030400
030500     DIVIDE WS-FLD-WRONG(WS-FLD-SUB) BY
030600            WS-FLD-TOTAL(WS-FLD-SUB)
030700         GIVING WS-PCT-WORK-4D ROUNDED.
030800     MULTIPLY WS-PCT-WORK-4D BY 100 GIVING WS-PCT-WORK-4D.
030900     COMPUTE WS-PCT-3D ROUNDED = WS-PCT-WORK-4D.
031000     MOVE WS-PCT-3D TO WS-PCT-EDIT.
031100     STRING WS-PCT-EDIT DELIMITED BY SIZE
031200            "%" DELIMITED BY SIZE
031300            INTO AR-ERROR-PCT.
031400
031500     MOVE 0 TO WS-PCT-3D.
031600     MOVE WS-PCT-3D TO WS-PCT-EDIT.
031700     STRING WS-PCT-EDIT DELIMITED BY SIZE
031800            "%" DELIMITED BY SIZE
031900            INTO AR-PARTIAL-PCT.
032000
032100     MOVE "STRICT" TO AR-MODE.
032200     WRITE ICRANFL-REC.
032300 410-EXIT.
032400     EXIT.
032500
032600 999-CLEANUP.
032700     CLOSE ICRANFL, SYSOUT.
032800     DISPLAY "******** NORMAL END OF STEP ICRANLZ ********".
032900 999-EXIT.
033000     EXIT.
033100
033200 1000-ABEND-RTN.
033300     WRITE SYSOUT-REC FROM ABEND-REC.
033400     CLOSE ICRANFL, SYSOUT.
033500     DISPLAY "*** ABNORMAL END OF STEP - ICRANLZ ***".
033600     DIVIDE ZERO-VAL INTO ONE-VAL.
