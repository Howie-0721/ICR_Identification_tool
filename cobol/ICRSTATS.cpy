000100******************************************************************
000200* ICRSTATS  -  RUNNING METRIC SUMS ACROSS THE WHOLE ANSWERED
000300*              BATCH.  FILLED ROW BY ROW BY ICRSTAT AS IT WRITES
000400*              EACH R6 STATISTICS ROW; CONSUMED ONCE, AT THE END,
000500*              BY ICRSUMY TO BUILD THE R7 SUMMARY REPORT.  THIS
000600*              IS SCALAR WORKING STORAGE, NOT A TABLE - THERE IS
000700*              ONE OF THESE PER RUN, NOT ONE PER DOCUMENT.
000800******************************************************************
000900 01  STAT-SUMS-AREA.
001000     05  SS-TOTAL-RECORDS        PIC 9(04) COMP.
001010     05  SS-TOTAL-RECORDS-RAW REDEFINES SS-TOTAL-RECORDS
001020         PIC X(02).
001100     05  SS-FULLY-CORRECT        PIC 9(04) COMP.
001110     05  SS-FULLY-CORRECT-RAW REDEFINES SS-FULLY-CORRECT
001120         PIC X(02).
001200     05  SS-SUM-PRECISION        PIC S9(04)V9(04) COMP-3.
001210     05  SS-SUM-PRECISION-RAW REDEFINES SS-SUM-PRECISION
001220         PIC X(05).
001300     05  SS-SUM-RECALL           PIC S9(04)V9(04) COMP-3.
001400     05  SS-SUM-F1               PIC S9(04)V9(04) COMP-3.
001500     05  SS-SUM-ITEM-ACCURACY    PIC S9(04)V9(04) COMP-3.
001600     05  FILLER                  PIC X(04).
