000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FILMTCH.
000400 AUTHOR. R HATANO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/97.
000700 DATE-COMPILED. 04/02/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*     U1 FILE-MATCH VALIDATION.  COMPARES THE SET OF FILE NAMES
001200*     IN THE ANSWER KEY AGAINST THE SET OF FILE NAMES SELECTED
001300*     FOR THE BATCH UNDER TEST.  BOTH SETS MUST BE IDENTICAL OR
001400*     THE CALLING MERGE PROGRAM ABENDS THE RUN - CALLED BY
001500*     ICRMSTD AND ICRMEMP
001600*     BEFORE THE MERGE STEP.
001700******************************************************************
001800* CHANGE LOG
001900*   04/02/97  RH  12440  ORIGINAL - PILOT BATCH, ARC/HEALTH ONLY.  RH12440
002000*   09/02/97  RH  12611  NO LOGIC CHANGE FOR EMPLOYMENT - MERGE    RH12611
002100*                        PROGRAMS ALREADY PASS THE SAME NAME SET.  RH12611
002200*   11/02/98  JS  13042  Y2K REVIEW - NO DATE FIELDS HANDLED HERE. JS13042
002300*                        NONE FOUND.                               JS13042
002400*   02/11/99  TGD 13205  NOW RETURNS THE ACTUAL MISSING-ON-EACH-  TGD13205
002500*                        SIDE NAME LISTS, NOT JUST THE COUNTS -   TGD13205
002600*                        THE CALLER LOGS THE NAMES TO SYSOUT.     TGD13205
002610*   09/15/03  TGD 13462  WS-MASTER-IDX NOW HAS A RAW-BYTE OVERLAY TGD13462
002620*                        FOR THE DEBUG DUMP DISPLAY.              TGD13462
002630*   11/04/03  TGD 13480  WS-ANSWER-IDX AND RETURN-CD EACH GET A   TGD13480
002640*                        RAW-BYTE OVERLAY TOO, SAME REASON.       TGD13480
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500 01  WS-WORK-FIELDS.
003600     05  WS-MASTER-IDX           PIC 9(04) COMP.
003610     05  WS-MASTER-IDX-RAW REDEFINES WS-MASTER-IDX PIC X(02).
003700     05  WS-ANSWER-IDX           PIC 9(04) COMP.
003710     05  WS-ANSWER-IDX-RAW REDEFINES WS-ANSWER-IDX PIC X(02).
003800     05  WS-MATCH-SW             PIC X(01).
003900         88  WS-NAME-MATCHED     VALUE "Y".
004000
004100 LINKAGE SECTION.
004200 01  FM-MASTER-NAME-TABLE.
004300     05  FM-MASTER-NAME OCCURS 2000 TIMES INDEXED BY FM-MASTER-IDX
004400                                 PIC X(40).
004500 01  FM-MASTER-COUNT             PIC 9(04) COMP.
004600
004700 01  FM-ANSWER-NAME-TABLE.
004800     05  FM-ANSWER-NAME OCCURS 2000 TIMES INDEXED BY FM-ANSWER-IDX
004900                                 PIC X(40).
005000 01  FM-ANSWER-COUNT             PIC 9(04) COMP.
005100
005200 01  FM-MISSING-ON-ANSWER-SIDE   PIC 9(04) COMP.
005210 01  FM-MISSING-ANS-NAME-TABLE.
005220     05  FM-MISSING-ANS-NAME OCCURS 2000 TIMES PIC X(40).
005300 01  FM-MISSING-ON-MASTER-SIDE   PIC 9(04) COMP.
005310 01  FM-MISSING-MST-NAME-TABLE.
005320     05  FM-MISSING-MST-NAME OCCURS 2000 TIMES PIC X(40).
005400 01  FM-SETS-MATCH               PIC X(01).
005500     88  FM-SETS-ARE-EQUAL       VALUE "Y".
005600
005700 01  RETURN-CD                   PIC S9(04) COMP.
005710 01  RETURN-CD-RAW REDEFINES RETURN-CD PIC X(02).
005800
005900 PROCEDURE DIVISION USING FM-MASTER-NAME-TABLE, FM-MASTER-COUNT,
006000                           FM-ANSWER-NAME-TABLE, FM-ANSWER-COUNT,
006100                           FM-MISSING-ON-ANSWER-SIDE,
006110                           FM-MISSING-ANS-NAME-TABLE,
006200                           FM-MISSING-ON-MASTER-SIDE,
006210                           FM-MISSING-MST-NAME-TABLE,
006300                           FM-SETS-MATCH, RETURN-CD.
006400     MOVE 0 TO FM-MISSING-ON-ANSWER-SIDE.
006500     MOVE 0 TO FM-MISSING-ON-MASTER-SIDE.
006600     MOVE "Y" TO FM-SETS-MATCH.
006700
006800     PERFORM 100-CHECK-MASTER-NAMES THRU 100-EXIT
006900         VARYING WS-MASTER-IDX FROM 1 BY 1
007000         UNTIL WS-MASTER-IDX > FM-MASTER-COUNT.
007100
007200     PERFORM 200-CHECK-ANSWER-NAMES THRU 200-EXIT
007300         VARYING WS-ANSWER-IDX FROM 1 BY 1
007400         UNTIL WS-ANSWER-IDX > FM-ANSWER-COUNT.
007500
007600     IF FM-MISSING-ON-ANSWER-SIDE NOT = 0
007700           OR FM-MISSING-ON-MASTER-SIDE NOT = 0
007800         MOVE "N" TO FM-SETS-MATCH.
007900
008000     MOVE ZERO TO RETURN-CD.
008100     GOBACK.
008200
008300 100-CHECK-MASTER-NAMES.
008400*    IS THIS UNDER-TEST FILE NAME ALSO IN THE ANSWER KEY.
008500     MOVE "N" TO WS-MATCH-SW.
008600     SET FM-ANSWER-IDX TO 1.
008700     SEARCH FM-ANSWER-NAME
008800         AT END
008900             ADD +1 TO FM-MISSING-ON-ANSWER-SIDE
008910             MOVE FM-MASTER-NAME(WS-MASTER-IDX) TO
008920                  FM-MISSING-ANS-NAME(FM-MISSING-ON-ANSWER-SIDE)
009000         WHEN FM-ANSWER-NAME(FM-ANSWER-IDX) =
009100              FM-MASTER-NAME(WS-MASTER-IDX)
009200             MOVE "Y" TO WS-MATCH-SW
009300     END-SEARCH.
009400 100-EXIT.
009500     EXIT.
009600
009700 200-CHECK-ANSWER-NAMES.
009800*    IS THIS ANSWER-KEY FILE NAME ALSO AMONG THE DOCS SELECTED.
009900     MOVE "N" TO WS-MATCH-SW.
010000     SET FM-MASTER-IDX TO 1.
010100     SEARCH FM-MASTER-NAME
010200         AT END
010300             ADD +1 TO FM-MISSING-ON-MASTER-SIDE
010310             MOVE FM-ANSWER-NAME(WS-ANSWER-IDX) TO
010320                  FM-MISSING-MST-NAME(FM-MISSING-ON-MASTER-SIDE)
010400         WHEN FM-MASTER-NAME(FM-MASTER-IDX) =
010500              FM-ANSWER-NAME(WS-ANSWER-IDX)
010600             MOVE "Y" TO WS-MATCH-SW
010700     END-SEARCH.
010800 200-EXIT.
010900     EXIT.
