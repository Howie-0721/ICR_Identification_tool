000100******************************************************************
000200* ICRDOCMS  -  DOCUMENT-MASTER RECORD (ONE PER RECOGNIZED DOC)
000300*              EXPORTED FROM THE ICR DOCUMENT DATABASE AS A
000400*              LINE-SEQUENTIAL EXTRACT.  FIELDS ARE PIPE-DELIMITED
000500*              WHEN THE RECORD IS AN EMPLOYMENT-TYPE DOCUMENT; SEE
000600*              ICREMPAY FOR THE LOGICAL LAYOUT CARRIED INSIDE
000700*              DM-LLM-PAYLOAD.
000800******************************************************************
000900 01  DOC-MASTER-REC.
001000     05  DM-DOC-UUID             PIC X(36).
001100     05  DM-FILE-NAME            PIC X(40).
001200     05  DM-DOC-TYPE             PIC X(20).
001300     05  DM-CREATED-TS.
001400         10  DM-CREATED-DATE     PIC X(10).
001500         10  FILLER              PIC X(01) VALUE SPACE.
001600         10  DM-CREATED-TIME     PIC X(08).
001700     05  DM-LLM-PAYLOAD          PIC X(400).
001800     05  FILLER                  PIC X(05).
001810*
001820* DM-CREATED-TS-NUM - NUMERIC-DIGITS VIEW OF THE CREATED-STAMP,
001830* HELD IN RESERVE FOR A FUTURE DATE-ONLY COMPARE - NOT YET WIRED
001840* INTO ANY PARAGRAPH.  DM-DOC-TYPE-1ST-CHAR IS THE SAME DEBUG-DUMP
001850* HABIT USED ELSEWHERE ON KEY FIELDS.
001860     05  DM-CREATED-TS-NUM REDEFINES DM-CREATED-TS.
001870         10  DM-CREATED-DATE-NUM PIC 9(10).
001880         10  FILLER              PIC X(01).
001890         10  DM-CREATED-TIME-NUM PIC 9(08).
001895     05  DM-DOC-TYPE-1ST-CHAR REDEFINES DM-DOC-TYPE.
001896         10  DM-DOC-TYPE-1ST     PIC X(01).
001897         10  FILLER              PIC X(19).
001900
002000******************************************************************
002100* DOC-MASTER-TABLE  -  ALL DOCUMENT-MASTER ROWS READ FOR THE RUN,
002200*                       HELD IN MEMORY SO TSORDER CAN SORT THEM
002300*                       DESCENDING BY CREATED-TS AND THE MERGE
002400*                       PROGRAMS CAN TAKE THE FIRST N AFTERWARD.
002500******************************************************************
002600 01  DOC-MASTER-TABLE.
002700     05  DOC-MASTER-ROW OCCURS 2000 TIMES INDEXED BY DM-TAB-IDX.
002800         10  DT-DOC-UUID         PIC X(36).
002900         10  DT-FILE-NAME        PIC X(40).
003000         10  DT-DOC-TYPE         PIC X(20).
003100         10  DT-CREATED-TS       PIC X(19).
003200         10  DT-LLM-PAYLOAD      PIC X(400).
003300 01  DOC-MASTER-TABLE-CNT        PIC 9(04) COMP VALUE 0.
003310 01  DOC-MASTER-TABLE-CNT-RAW REDEFINES DOC-MASTER-TABLE-CNT
003320     PIC X(02).
