000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TSORDER.
000400 AUTHOR. R HATANO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/09/97.
000700 DATE-COMPILED. 04/09/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*     U10 LATEST-N HELPER.  RE-SEQUENCES THE IN-MEMORY DOCUMENT-
001200*     MASTER TABLE DESCENDING BY CREATED-TS SO THE CALLING MERGE
001300*     PROGRAM CAN TAKE THE FIRST N (N = ANSWER-RECORD COUNT) AS
001400*     THE "BATCH UNDER TEST".  CREATED-TS SORTS AS TEXT - AN
001500*     EMPTY OR OBVIOUSLY BAD TIMESTAMP IS FORCED TO THE LOW END
001600*     SO IT NEVER WINS A "NEWEST" SLOT.
001700******************************************************************
001800* CHANGE LOG
001900*   04/09/97  RH  12440  ORIGINAL - STRAIGHT BUBBLE SORT, TABLE    RH12440
002000*                        SIZES WERE SMALL ON THE PILOT BATCH.      RH12440
002100*   09/02/97  RH  12611  NO CHANGE FOR EMPLOYMENT - SAME TABLE     RH12611
002200*                        SHAPE USED BY ALL THREE DOCUMENT TYPES.   RH12611
002300*   11/02/98  JS  13042  Y2K - CREATED-TS IS A FOUR-DIGIT-YEAR     JS13042
002400*                        STRING ALREADY.  REVIEWED, NO CHANGE.     JS13042
002500*   06/30/99  TGD 13301  FORCE LOW-VALUES SORT KEY FOR A BLANK OR TGD13301
002600*                        NON-NUMERIC-LEADING TIMESTAMP - A BAD    TGD13301
002700*                        EXPORT ROW WAS SORTING AHEAD OF GOOD     TGD13301
002800*                        ROWS ON THIS SHOP'S COLLATING SEQUENCE.  TGD13301
002810*   09/15/03  TGD 13462  WS-OUTER-IDX NOW HAS A RAW-BYTE OVERLAY  TGD13462
002820*                        FOR THE DEBUG DUMP DISPLAY.              TGD13462
002830*   11/04/03  TGD 13480  WS-INNER-IDX AND RETURN-CD EACH GET A    TGD13480
002840*                        RAW-BYTE OVERLAY TOO, SAME REASON.       TGD13480
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  WS-SORT-WORK.
003900     05  WS-OUTER-IDX            PIC 9(04) COMP.
003910     05  WS-OUTER-IDX-RAW REDEFINES WS-OUTER-IDX PIC X(02).
004000     05  WS-INNER-IDX            PIC 9(04) COMP.
004010     05  WS-INNER-IDX-RAW REDEFINES WS-INNER-IDX PIC X(02).
004100     05  WS-LAST-IDX             PIC 9(04) COMP.
004200     05  WS-SWAPPED-SW           PIC X(01).
004300         88  WS-A-SWAP-WAS-MADE  VALUE "Y".
004400
004500 01  WS-HOLD-ROW.
004600     05  WS-HOLD-DOC-UUID        PIC X(36).
004700     05  WS-HOLD-FILE-NAME       PIC X(40).
004800     05  WS-HOLD-DOC-TYPE        PIC X(20).
004900     05  WS-HOLD-CREATED-TS      PIC X(19).
005000     05  WS-HOLD-LLM-PAYLOAD     PIC X(400).
005100
005200 01  WS-SORT-KEYS.
005300     05  WS-KEY-FIRST             PIC X(19).
005400     05  WS-KEY-SECOND            PIC X(19).
005500
005600 LINKAGE SECTION.
005700 COPY ICRDOCMS.
005800
005900 01  RETURN-CD                   PIC S9(04) COMP.
005910 01  RETURN-CD-RAW REDEFINES RETURN-CD PIC X(02).
006000
006100 PROCEDURE DIVISION USING DOC-MASTER-TABLE, DOC-MASTER-TABLE-CNT,
006200                           RETURN-CD.
006300     MOVE DOC-MASTER-TABLE-CNT TO WS-LAST-IDX.
006400     IF WS-LAST-IDX > 1
006500         PERFORM 100-BUBBLE-PASS THRU 100-EXIT
006600             VARYING WS-OUTER-IDX FROM 1 BY 1
006700             UNTIL WS-OUTER-IDX >= WS-LAST-IDX
006800                OR NOT WS-A-SWAP-WAS-MADE.
006900
007000     MOVE ZERO TO RETURN-CD.
007100     GOBACK.
007200
007300 100-BUBBLE-PASS.
007400     MOVE "N" TO WS-SWAPPED-SW.
007500     PERFORM 110-COMPARE-PAIR THRU 110-EXIT
007600         VARYING WS-INNER-IDX FROM 1 BY 1
007700         UNTIL WS-INNER-IDX > WS-LAST-IDX - WS-OUTER-IDX.
007800 100-EXIT.
007900     EXIT.
008000
008100 110-COMPARE-PAIR.
008200*    ADJACENT-PAIR COMPARE - ROW AT WS-INNER-IDX AGAINST THE ROW
008300*    RIGHT AFTER IT.  DESCENDING ORDER, SO A LOWER KEY FIRST
008400*    MEANS THE PAIR IS OUT OF ORDER AND MUST BE SWAPPED.
008500     PERFORM 120-SORT-KEY-OF-FIRST THRU 120-EXIT.
008600     PERFORM 130-SORT-KEY-OF-SECOND THRU 130-EXIT.
008700     IF WS-KEY-FIRST < WS-KEY-SECOND
008800         MOVE DOC-MASTER-ROW(WS-INNER-IDX)   TO WS-HOLD-ROW
008900         MOVE DOC-MASTER-ROW(WS-INNER-IDX + 1) TO
009000              DOC-MASTER-ROW(WS-INNER-IDX)
009100         MOVE WS-HOLD-ROW TO DOC-MASTER-ROW(WS-INNER-IDX + 1)
009200         MOVE "Y" TO WS-SWAPPED-SW.
009300 110-EXIT.
009400     EXIT.
009500
009600 120-SORT-KEY-OF-FIRST.
009700     IF DT-CREATED-TS(WS-INNER-IDX) = SPACES
009800           OR DT-CREATED-TS(WS-INNER-IDX)(1:1) NOT NUMERIC
009900         MOVE LOW-VALUES TO WS-KEY-FIRST
010000     ELSE
010100         MOVE DT-CREATED-TS(WS-INNER-IDX) TO WS-KEY-FIRST.
010200 120-EXIT.
010300     EXIT.
010400
010500 130-SORT-KEY-OF-SECOND.
010600     IF DT-CREATED-TS(WS-INNER-IDX + 1) = SPACES
010700           OR DT-CREATED-TS(WS-INNER-IDX + 1)(1:1) NOT NUMERIC
010800         MOVE LOW-VALUES TO WS-KEY-SECOND
010900     ELSE
011000         MOVE DT-CREATED-TS(WS-INNER-IDX + 1) TO WS-KEY-SECOND.
011100 130-EXIT.
011200     EXIT.
